000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CGPRG012.
000400 AUTHOR.        V.C. ALMEIDA.
000500 INSTALLATION.  FATEC SAO CAETANO - CPD.
000600 DATE-WRITTEN.  14/03/1987.
000700 DATE-COMPILED. 10/12/2021.
000800 SECURITY.      USO INTERNO - CONVENIO DEFESA CIVIL.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROCESSAMENTO BATCH - NUCLEO DE RISCO
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER O CADASTRO DE IMOVEIS DA CARTEIRA E OS
001300*           BOLETINS DE TERREMOTOS, INCENDIOS FLORESTAIS E
001400*           ALERTAS METEOROLOGICOS, CALCULAR UM ESCORE DE
001500*           RISCO POR AMEACA (0-100), COMBINAR OS ESCORES EM
001600*           UM ESCORE COMPOSTO COM CLASSIFICACAO DE NIVEL DE
001700*           RISCO E EMITIR A AVALIACAO POR IMOVEL E O
001800*           RESUMO DA CARTEIRA COM OS 5 IMOVEIS DE MAIOR RISCO
001900*--------------------------------------------------------------*
002000*------------------> HISTORICO - MANUTENCAO <------------------*
002100* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002200* ------  -------  ------  ------  -------------------------   *
002300*  V01    MAR/1987 870031  VCA     BOLETIM DE TERREMOTOS DO
002400*                                  USGS VIA TELETIPO - VERSAO
002500*                                  INICIAL, SO IMOVEIS E SISMO
002600*  V02    JUN/1990 900118  JRS     INCLUIDA CONTAGEM DE FOCOS
002700*                                  DE INCENDIO DO CORPO DE
002800*                                  BOMBEIROS (TELEX SEMANAL)
002900*  V03    ABR/1993 930067  MAF     ESCORE PONDERADO COMPOSTO
003000*                                  A PEDIDO DA SUBSCRICAO DE
003100*                                  SEGUROS - PESOS FIXOS
003200*  V04    SET/1996 960203  MAF     INICIO DA ADEQUACAO DO ANO
003300*                                  2000 - CAMPOS DE DATA
003400*  V05    JAN/1999 990014  CTS     ADEQUACAO ANO 2000 CONCLUIDA
003500*                                  E VALIDADA - DATAS COM
003600*                                  SECULO EXPLICITO
003700*  V06    MAI/2002 020155  CTS     INCLUIDO ALERTA METEOROLOGICO
003800*                                  DO SERVICO DE METEOROLOGIA -
003900*                                  ESCORE POR SEVERIDADE
004000*  V07    OUT/2005 050298  LOW     INCLUIDO RANKING TOP-5 DE
004100*                                  MAIOR RISCO PARA A REGIONAL
004200*  V08    FEV/2010 100042  LOW     TABELAS DE TERREMOTO E
004300*                                  INCENDIO AMPLIADAS - CARTEIRA
004400*                                  CRESCEU ALEM DA CAPACIDADE
004500*  V09    JUL/2015 150176  LOW     PESOS DAS AMEACAS PASSAM A
004600*                                  SER INFORMADOS VIA SYSIN,
004700*                                  COM NORMALIZACAO AUTOMATICA
004800*  V10    SET/2021 210099  YWG     COLUNAS DE ENCHENTE E CALOR
004900*                                  RESERVADAS (SEM FONTE DE
005000*                                  DADOS AINDA) - LAYOUT E
005100*                                  RELATORIO MODERNIZADOS
005200*  V11    NOV/2021 210147  VCA     CORRIGIDO ESTOURO DOS ESCORES
005300*                                  BRUTOS DE FREQUENCIA/INTENSI-
005400*                                  DADE COM CARTEIRA GRANDE E
005500*                                  BOLETIM CHEIO (CAMPOS AMPLIA-
005600*                                  DOS DE 9(03)V9(04) PARA
005700*                                  9(04)V9(04)) - REMOVIDAS DUAS
005800*                                  REDEFINES SEM USO REAL NO
005900*                                  PROGRAMA (WS-REG-IMOVEL-R E
006000*                                  WS-CONST-R) - WS-LINRESUMO E
006100*                                  WS-LINTOP5 PASSAM A REDEFINIR
006200*                                  WS-LINDET (MESMA AREA DE
006300*                                  IMPRESSAO, LAYOUTS MUTUAMENTE
006400*                                  EXCLUSIVOS)
006500*  V12    NOV/2021 210151  VCA     COMPILACAO REFEITA APOS A V11
006600*                                  (DATE-COMPILED ATUALIZADA) -
006700*                                  CORRIGIDO WS-WF-DIST-MIN, QUE
006800*                                  SO TINHA 5 DIGITOS INTEIROS E
006900*                                  ESTOURAVA COM O VALOR-SENTINELA
007000*                                  999999 USADO EM 520-AVALIAR-
007100*                                  INCENDIOS (O MOVE TRUNCAVA O
007200*                                  DIGITO DE ORDEM MAIS ALTA E
007300*                                  GRAVAVA 99999, NAO 999999) -
007400*                                  CAMPO AMPLIADO PARA 9(06)V9(04)
007500*                                  - REVISADO O COMENTARIO DA
007600*                                  WORKING-STORAGE E DO PROCEDURE
007700*                                  DIVISION EM VARIOS PONTOS DO
007800*                                  PROGRAMA A PEDIDO DA AUDITORIA
007900*                                  DE QUALIDADE DE CODIGO (CAMPOS,
008000*                                  TABELAS E PARAGRAFOS QUE NAO
008100*                                  TINHAM EXPLICACAO SUFICIENTE)
008200*  V13    DEZ/2021 210162  VCA     COMPLEMENTADA A DOCUMENTACAO
008300*                                  INTERNA A PEDIDO DA MESMA
008400*                                  AUDITORIA DA V12 - ACRESCENTA-
008500*                                  DOS OS BLOCOS DE REFERENCIA
008600*                                  "ARQUIVOS UTILIZADOS", "TABELAS
008700*                                  EM MEMORIA", "REGRAS DE NEGOCIO"
008800*                                  E "CONVENCOES DE PROGRAMACAO"
008900*                                  LOGO APOS ESTE HISTORICO, MAIS
009000*                                  COMENTARIOS DE PARAGRAFO EM
009100*                                  TRECHOS QUE AINDA ESTAVAM SEM
009200*                                  EXPLICACAO (FD, FILE-CONTROL,
009300*                                  ABERTURA/FECHAMENTO DE ARQUIVOS,
009400*                                  CABECALHO E RODAPE DO RELATORIO)
009500*                                  - NENHUMA MUDANCA DE LOGICA OU
009600*                                  DE LAYOUT DE CAMPO NESTA VERSAO
009700*  V14    DEZ/2021 210168  VCA     SEGUNDA RODADA DE COMPLEMENTO
009800*                                  DE DOCUMENTACAO, MESMA AUDITO-
009900*                                  RIA - ACRESCENTADOS O GLOSSARIO
010000*                                  DE PREFIXOS DE CAMPO, O CATALO-
010100*                                  GO DE MENSAGENS DE ERRO, A NOTA
010200*                                  DE DESEMPENHO SOBRE O CUSTO DE
010300*                                  VARREDURA DAS TABELAS POR
010400*                                  IMOVEL, O MAPA DE COLUNAS DO
010500*                                  RELATORIO E O COMENTARIO SOBRE
010600*                                  A MANUTENCAO ORDENADA DA
010700*                                  WS-TAB-TOP5 POR INSERCAO -
010800*                                  NOVAMENTE SEM MUDANCA DE LOGICA
010900*                                  OU DE LAYOUT DE CAMPO
011000*  V15    DEZ/2021 210171  VCA     TERCEIRA RODADA DE COMPLEMENTO
011100*                                  DE DOCUMENTACAO, MESMA AUDITORIA
011200*                                  DAS V13/V14 - ACRESCENTADOS O
011300*                                  GLOSSARIO DAS SIGLAS DE AMEACA
011400*                                  (EQ/WF/WX/FL/HT), O ROTEIRO DA
011500*                                  WORKING-STORAGE, A CONVENCAO DE
011600*                                  DATA DO PROGRAMA E A TABELA DE
011700*                                  FILE-STATUS DE WS-FS-* - SEM
011800*                                  MUDANCA DE LOGICA OU DE LAYOUT
011900*--------------------------------------------------------------*
012000*--------------------------------------------------------------*
012100* ARQUIVOS UTILIZADOS (VER FILE-CONTROL/FILE SECTION ABAIXO):
012200*   IMOVEISJ  (ENTRADA) - CADASTRO DA CARTEIRA, LIDO REGISTRO A
012300*                         REGISTRO NO LACO PRINCIPAL
012400*   TERREMOJ  (ENTRADA) - BOLETIM SISMOGRAFICO, CARREGADO EM
012500*                         TABELA UMA UNICA VEZ
012600*   INCENDJ   (ENTRADA) - BOLETIM DE FOCO DE CALOR POR SATELITE,
012700*                         CARREGADO EM TABELA UMA UNICA VEZ
012800*   ALERTAJ   (ENTRADA) - BOLETIM DE ALERTA METEOROLOGICO,
012900*                         CARREGADO EM TABELA UMA UNICA VEZ
013000*   AVALIAJ   (SAIDA)   - AVALIACAO DE RISCO POR IMOVEL, UM
013100*                         REGISTRO POR IMOVEL PROCESSADO
013200*   RELATJ    (SAIDA)   - RELATORIO IMPRESSO (SYSOUT) COM
013300*                         CABECALHO, DETALHE, RESUMO E TOP-5
013400*--------------------------------------------------------------*
013500*--------------------------------------------------------------*
013600* REGRAS DE NEGOCIO - RESUMO DAS FORMULAS DE ESCORE (DETALHE EM
013700* CADA PARAGRAFO CITADO):
013800*   TERREMOTO (500-)   = 60% FREQUENCIA (SISMOS NO RAIO/JANELA,
013900*                        SATURA EM 50) + 40% MAGNITUDE MAXIMA
014000*                        (SATURA EM 7,0 RICHTER)
014100*   INCENDIO  (520-)   = 40% FREQUENCIA (FOCOS NO RAIO/JANELA,
014200*                        SATURA EM 100) + 30% FRP MAXIMO (SATURA
014300*                        EM 500 MW) + 30% PROXIMIDADE (MENOR
014400*                        DISTANCIA DENTRO DO RAIO)
014500*   METEOROLOGIA (540-)= MAIOR SEVERIDADE DENTRE OS ALERTAS
014600*                        AMARRADOS AO PROP-ID (545-MAPEIA TEXTO
014700*                        PARA ESCORE NUMERICO)
014800*   ENCHENTE/CALOR     = RESERVADOS NESTA VERSAO, SEMPRE ZERO
014900*                        (SEM BOLETIM DE ORIGEM AINDA - V10)
015000*   COMPOSTO  (560-)   = SOMA PONDERADA DOS CINCO ESCORES PELOS
015100*                        PESOS DO SYSIN (OU PADRAO 25/30/20/15/10
015200*                        - VER 015-NORMALIZAR-PESOS)
015300*   NIVEL DE RISCO(565-)=EXTREME >= 75, HIGH >= 50, MODERATE >= 25,
015400*                        LOW ABAIXO DE 25 (SOBRE O COMPOSTO BRUTO,
015500*                        ANTES DO ARREDONDAMENTO)
015600*--------------------------------------------------------------*
015700*--------------------------------------------------------------*
015800* CATALOGO DE MENSAGENS DE ERRO (WS-MSG) - TODAS TERMINAM O JOB
015900* EM 999-ERRO, NAO HA RETOMADA. LISTADAS AQUI PARA CONSULTA RAPIDA
016000* PELO OPERADOR OU PELO PLANTAO SEM PRECISAR VARRER O FONTE:
016100*   'ERRO AO ABRIR ...'       - DATASET DE ENTRADA/SAIDA NAO
016200*                               ALOCADO OU SEM PERMISSAO NA JCL
016300*   'ERRO NA LEITURA DE ...'  - FALHA DE E/S NUM READ (NAO
016400*                               CONFUNDIR COM O STATUS '10' DE
016500*                               FIM-DE-ARQUIVO, QUE NAO E ERRO)
016600*   'ERRO GRAVACAO ...'       - FALHA DE E/S NUM WRITE (DISCO
016700*                               CHEIO, DATASET DE SAIDA SEM
016800*                               ESPACO ALOCADO, ETC)
016900*   'ERRO AO FECHAR ...'      - FALHA NUM CLOSE, GERALMENTE
017000*                               SINTOMA DE PROBLEMA ANTERIOR NO
017100*                               MESMO ARQUIVO QUE NAO FOI PEGO
017200*                               NO OPEN/READ/WRITE
017300* EM TODOS OS CASOS WS-FS-MSG RECEBE O FILE-STATUS DE DUAS
017400* POSICOES DO ARQUIVO ENVOLVIDO, E A ROTINA 999-ERRO (MAIS ABAIXO)
017500* EXIBE OS DOIS CAMPOS JUNTOS ANTES DO STOP RUN
017600*--------------------------------------------------------------*
017700 ENVIRONMENT DIVISION.
017800*====================*
017900 CONFIGURATION SECTION.
018000*---------------------*
018100 SPECIAL-NAMES.
018200*    SEM UPSI NEM CLASSE ESPECIAL NESTE PROGRAMA - SO O CIFRAO
018300*    DE MOEDA, QUE NEM CHEGA A SER USADO NOS CAMPOS ATUAIS
018400     CURRENCY SIGN IS "R$ " WITH PICTURE SYMBOL "$"
018500     .
018600 INPUT-OUTPUT SECTION.
018700*---------------------*
018800 FILE-CONTROL.
018900*    NOMES LOGICOS (DDNAME) TERMINADOS EM 'J' PELA CONVENCAO DO
019000*    CPD PARA ARQUIVOS DESTE JOB - RESOLVIDOS NA JCL DE EXECUCAO
019100*    DDNAMES ESPERADOS PELA JCL DESTE STEP (VER PROCLIB DO CPD):
019200*    IMOVEISJ/TERREMOJ/INCENDJ/ALERTAJ (ENTRADA, DISCO OU FITA
019300*    CONFORME O AMBIENTE), AVALIAJ/RELATJ (SAIDA - RELATJ E
019400*    NORMALMENTE SYSOUT, AVALIAJ E DISCO PARA OS JOBS A JUSANTE);
019500*    O CARTAO SYSIN COM OS PARAMETROS DE EXECUCAO (WS-PARM-SYSIN)
019600*    E LIDO PELO PROPRIO COBOL VIA ACCEPT EM 012-CARREGAR-
019700*    -PARAMETROS, NAO PRECISA DE SELECT/FD SEPARADO
019800     SELECT IMOVEIS   ASSIGN TO IMOVEISJ
019900            ORGANIZATION  IS LINE SEQUENTIAL
020000            FILE STATUS   IS WS-FS-IMOVEL
020100     .
020200*    BOLETIM SISMOGRAFICO (ENTRADA) - VER FD/01 REG-TERREMOTO
020300*    LOGO ABAIXO PARA O LAYOUT COMPLETO
020400     SELECT TERREMOTOS ASSIGN TO TERREMOJ
020500            ORGANIZATION  IS LINE SEQUENTIAL
020600            FILE STATUS   IS WS-FS-TERREM
020700     .
020800*    BOLETIM DE FOCO DE CALOR (ENTRADA) - VER FD/01 REG-INCENDIO
020900     SELECT INCENDIOS ASSIGN TO INCENDJ
021000            ORGANIZATION  IS LINE SEQUENTIAL
021100            FILE STATUS   IS WS-FS-INCEND
021200     .
021300*    BOLETIM DE ALERTA METEOROLOGICO (ENTRADA) - VER FD/01
021400*    REG-ALERTA
021500     SELECT ALERTAS   ASSIGN TO ALERTAJ
021600            ORGANIZATION  IS LINE SEQUENTIAL
021700            FILE STATUS   IS WS-FS-ALERTA
021800     .
021900*    SAIDAS - MESMA CONVENCAO DE NOME LOGICO DAS ENTRADAS ACIMA
022000     SELECT AVALIACAO ASSIGN TO AVALIAJ
022100            ORGANIZATION  IS LINE SEQUENTIAL
022200            FILE STATUS   IS WS-FS-AVALIA
022300     .
022400     SELECT RELATORIO ASSIGN TO RELATJ
022500            ORGANIZATION  IS LINE SEQUENTIAL
022600            FILE STATUS   IS WS-FS-REL
022700     .
022800 DATA DIVISION.
022900*=============*
023000 FILE SECTION.
023100*------------*
023200*    CADASTRO DA CARTEIRA DE IMOVEIS - ENTRADA PRINCIPAL DO JOB,
023300*    UM REGISTRO POR IMOVEL SEGURADO (VER WS-REG-IMOVEL ABAIXO
023400*    PARA O LAYOUT DETALHADO CAMPO A CAMPO)
023500 FD  IMOVEIS
023600     LABEL RECORD STANDARD
023700     RECORDING MODE  F
023800     .
023900 01  REG-IMOVEL              PIC X(36)
024000     .
024100*    BOLETIM SISMOGRAFICO (ENTRADA) - CARREGADO INTEIRO PARA
024200*    WS-TAB-TERREMOTO EM 100-CARREGAR-TERREMOTOS, NAO E RELIDO
024300 FD  TERREMOTOS
024400     LABEL RECORD STANDARD
024500     RECORDING MODE  F
024600     .
024700 01  REG-TERREMOTO           PIC X(80)
024800     .
024900*    BOLETIM DE FOCO DE CALOR POR SATELITE (ENTRADA) - CARREGADO
025000*    PARA WS-TAB-INCENDIO EM 110-CARREGAR-INCENDIOS
025100 FD  INCENDIOS
025200     LABEL RECORD STANDARD
025300     RECORDING MODE  F
025400     .
025500 01  REG-INCENDIO            PIC X(40)
025600     .
025700*    BOLETIM DE ALERTA METEOROLOGICO (ENTRADA) - CARREGADO PARA
025800*    WS-TAB-ALERTA EM 120-CARREGAR-ALERTAS
025900 FD  ALERTAS
026000     LABEL RECORD STANDARD
026100     RECORDING MODE  F
026200     .
026300 01  REG-ALERTA              PIC X(60)
026400     .
026500*    SAIDA - UM REGISTRO POR IMOVEL COM OS CINCO ESCORES E O
026600*    NIVEL DE RISCO FINAL (GRAVADO EM 630-GRAVAR-AVALIACAO)
026700 FD  AVALIACAO
026800     LABEL RECORD STANDARD
026900     RECORDING MODE  F
027000     .
027100 01  REG-AVALIACAO           PIC X(50)
027200     .
027300*    SAIDA - RELATORIO IMPRESSO (CABECALHO, DETALHE POR IMOVEL,
027400*    RESUMO/TOP-5) - LABEL RECORD OMITTED PORQUE E SYSOUT, NAO
027500*    FICA GRAVADO EM DISCO COMO OS DEMAIS ARQUIVOS DESTE JOB
027600 FD  RELATORIO
027700     LABEL RECORD OMITTED
027800     RECORDING MODE  F
027900     .
028000 01  REG-RELATORIO           PIC X(80)
028100     .
028200 WORKING-STORAGE SECTION.
028300*-----------------------*
028400*-----> ROTEIRO DA WORKING-STORAGE, NA ORDEM EM QUE OS GRUPOS
028500*-----> APARECEM ABAIXO (MESMA ORDEM DE SEMPRE NESTE PROGRAMA,
028600*-----> DE ENTRADA/AUXILIAR PRA CALCULO PRA SAIDA):
028700*----->   1) CONTADORES E AREA AUXILIAR AVULSA (WS-CT-*/WS-AREA-AUX)
028800*----->   2) IMAGENS DE REGISTRO DE ENTRADA (WS-REG-*)
028900*----->   3) PARAMETROS DE EXECUCAO (SYSIN), PESOS E CONSTANTES
029000*----->   4) TABELAS EM MEMORIA (SISMO/FOCO/ALERTA/TOP-5)
029100*----->   5) ACUMULADORES DE CALCULO POR AMEACA E ESCORES FINAIS
029200*----->   6) TRABALHO DE GEOMETRIA/TRIGONOMETRIA (700-/710-/.../735-)
029300*----->   7) LINHAS DE RELATORIO (CABECALHO/DETALHE/RESUMO/TOP-5)
029400 01  FILLER                  PIC X(35)      VALUE
029500     '**** INICIO DA WORKING-STORAGE ****'.
029600 
029700*-----> CONTADOR AVULSO DE REGISTROS PERDIDOS POR TABELA CHEIA
029800 77  WS-CT-IGNORADOS         PIC 9(05)  COMP  VALUE ZERO.
029900 
030000*-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO
030100*-----> WS-CTLIDO/WS-CTIMPR SAO CONTADORES DE CONFERENCIA -
030200*-----> NAO ENTRAM EM ESCORE NENHUM, SO NO RODAPE DO RELATORIO
030300 01  WS-AREA-AUX.
030400     05  WS-CTLIDO           PIC 9(05)  COMP.
030500     05  WS-CTIMPR           PIC 9(05)  COMP.
030600*        WS-CTLIN CONTA LINHAS JA IMPRESSAS NA PAGINA -
030700*        PASSOU DE 60 (VER 640-IMPRIMIR-DETALHE), QUEBRA PAGINA
030800     05  WS-CTLIN            PIC 9(03)  COMP VALUE 65.
030900     05  WS-PAG-CAB          PIC 9(03)  COMP VALUE ZERO.
031000     05  WS-DTSYS            PIC 9(06).
031100     05  WS-HRSYS            PIC 9(08).
031200     05  WS-DTEDI            PIC X(10).
031300     05  WS-HREDI            PIC X(11).
031400*        UM FILE STATUS POR SELECT - '10' E FIM DE ARQUIVO,
031500*        QUALQUER OUTRO VALOR DIFERENTE DE '00' VAI PRO 999-ERRO
031600*-----> TABELA DE FILE STATUS QUE PODEM APARECER NESTES CAMPOS,
031700*-----> PARA CONSULTA RAPIDA NO SUPORTE (VALORES PADRAO COBOL,
031800*-----> NAO SAO CODIGOS PROPRIOS DO CGPRG012):
031900*----->   '00'  OPERACAO COM SUCESSO
032000*----->   '10'  FIM DE ARQUIVO (SO ESPERADO NOS ARQUIVOS DE ENTRADA,
032100*----->         POR ISSO SO IMOVEIS TEM O 88-LEVEL WS-FIM-IMOVEIS)
032200*----->   '23'  REGISTRO NAO ENCONTRADO / ARQUIVO NAO EXISTE
032300*----->   '35'  OPEN INPUT DE ARQUIVO QUE NAO EXISTE NA JCL
032400*----->   '37'  ORGANIZACAO/ACESSO INCOMPATIVEL COM O SELECT
032500*----->   '41'  OPEN EM ARQUIVO JA ABERTO
032600*----->   '42'/'44'/'46'  ERROS DE CLOSE/READ/WRITE FORA DE SEQUENCIA
032700*-----> QUALQUER DESSES DIFERENTE DE '00' (E DE '10' SO NO CASO DE
032800*-----> IMOVEIS) CAI NO IF ... NOT = '00' DE 020-ABRIR-ARQUIVOS OU
032900*-----> 900-FECHAR-ARQUIVOS E ENCERRA O JOB VIA 999-ERRO
033000     05  WS-FS-IMOVEL        PIC X(02).
033100         88  WS-FIM-IMOVEIS      VALUE '10'.
033200     05  WS-FS-TERREM        PIC X(02).
033300     05  WS-FS-INCEND        PIC X(02).
033400     05  WS-FS-ALERTA        PIC X(02).
033500     05  WS-FS-AVALIA        PIC X(02).
033600     05  WS-FS-REL           PIC X(02).
033700     05  WS-MSG              PIC X(30).
033800     05  WS-FS-MSG           PIC X(02).
033900*        RAIO DE BUSCA (KM) PARA CASAR FOCO DE INCENDIO COM
034000*        O IMOVEL - FIXO NO PROGRAMA, NAO VEM DO SYSIN
034100     05  WS-RAIO-PESQUISA    PIC 9(04).
034200     05  FILLER              PIC X(04) VALUE SPACES.
034300 
034400*-----> DADOS DE ENTRADA - CADASTRO DE IMOVEIS DA CARTEIRA
034500*-----> UM REGISTRO POR IMOVEL SEGURADO - E A UNICA ENTRADA
034600*-----> QUE E LIDA REGISTRO A REGISTRO NO LACO PRINCIPAL, AS
034700*-----> OUTRAS TRES SAO CARREGADAS INTEIRAS EM TABELA (VER
034800*-----> WS-TAB-TERREMOTO/WS-TAB-INCENDIO/WS-TAB-ALERTA ABAIXO)
034900 01  WS-REG-IMOVEL.
035000*        CHAVE DO IMOVEL NO CADASTRO - REPETIDA NA SAIDA
035100*        (RA-PROP-ID) E NAS LINHAS DE DETALHE DO RELATORIO
035200     05 PROP-ID              PIC X(08).
035300*        LATITUDE DO IMOVEL EM GRAUS DECIMAIS, SINAL NEGATIVO
035400*        PARA HEMISFERIO SUL/OESTE - ENTRA DIRETO EM WS-GEO-LAT1
035500     05 PROP-LAT             PIC S9(03)V9(04).
035600*        LONGITUDE DO IMOVEL EM GRAUS DECIMAIS, MESMA REGRA
035700*        DE SINAL DA LATITUDE
035800     05 PROP-LON             PIC S9(03)V9(04).
035900*        RAIO DE BUSCA PROPRIO DO IMOVEL, EM KM - QUANDO VEM
036000*        ZERADO DO CADASTRO, 030-PROCESSAR-CARTEIRA ASSUME 500
036100*        (VER WS-RAIO-PESQUISA) EM VEZ DE DEIXAR O IMOVEL SEM
036200*        RAIO NENHUM DE PESQUISA
036300     05 PROP-RADIUS          PIC 9(04).
036400     05 FILLER               PIC X(10).
036500
036600*-----> DADOS DE ENTRADA - BOLETIM DE TERREMOTOS (USGS)
036700*-----> UM REGISTRO POR EVENTO SISMICO DO BOLETIM - CARREGADO
036800*-----> INTEIRO EM WS-TAB-TERREMOTO POR 100-CARREGAR-TERREMOTOS
036900*-----> ANTES DO PRIMEIRO IMOVEL SER PROCESSADO (V08)
037000 01  WS-REG-TERREMOTO.
037100*        IDENTIFICADOR DO EVENTO NO CATALOGO DO USGS
037200     05 EQ-ID                PIC X(12).
037300*        DATA DO EVENTO, AAAAMMDD - CONVERTIDA EM DIA-SERIAL
037400*        NA CARGA (VER 900-CALC-DIAS-SERIAIS) PRA COMPARAR
037500*        COM A JANELA DE OBSERVACAO SEM REFAZER A CONTA A
037600*        CADA IMOVEL
037700     05 EQ-DATE              PIC 9(08).
037800*        EPICENTRO - MESMA REGRA DE SINAL/CASAS DE PROP-LAT/LON
037900     05 EQ-LAT               PIC S9(03)V9(04).
038000     05 EQ-LON               PIC S9(03)V9(04).
038100*        PROFUNDIDADE DO HIPOCENTRO EM KM - SO CONSTA NO
038200*        BOLETIM, NAO ENTRA NA FORMULA DE ESCORE DESTE PROGRAMA
038300     05 EQ-DEPTH             PIC 9(03)V9.
038400*        MAGNITUDE RICHTER DO EVENTO - USADA EM 500-AVALIAR-
038500*        TERREMOTOS PARA O MAIOR VALOR VISTO DENTRO DO RAIO/
038600*        JANELA (WS-EQ-MAG-MAX), QUE VIRA 40% DO ESCORE DE SISMO
038700     05 EQ-MAG               PIC 9V9(02).
038800*        DESCRICAO TEXTUAL DO LOCAL (EX-CIDADE/REGIAO) - SO
038900*        CONSTA NO BOLETIM, NAO ENTRA NO CALCULO
039000     05 EQ-PLACE             PIC X(30).
039100     05 FILLER               PIC X(09).
039200 
039300*-----> DADOS DE ENTRADA - FOCOS DE INCENDIO (SATELITE)
039400*-----> UM REGISTRO POR DETECCAO DE FOCO DE CALOR - CARREGADO
039500*-----> INTEIRO EM WS-TAB-INCENDIO POR 110-CARREGAR-INCENDIOS -
039600*-----> A TABELA E MAIOR QUE A DE SISMO (1000 X 500) PORQUE O
039700*-----> SATELITE MANDA MUITO MAIS REGISTRO POR JANELA DE TEMPO
039800 01  WS-REG-INCENDIO.
039900*        DATA DA DETECCAO, AAAAMMDD - MESMA CONVERSAO EM DIA-
040000*        SERIAL FEITA NA CARGA QUE O BOLETIM DE SISMO
040100     05 WF-DATE               PIC 9(08).
040200*        HORA DA DETECCAO, HHMM - SO CONSTA NO BOLETIM, NAO
040300*        ENTRA NA JANELA DE OBSERVACAO (QUE E POR DIA)
040400     05 WF-TIME               PIC 9(04).
040500*        COORDENADA DO FOCO - MESMA REGRA DE PROP-LAT/LON
040600     05 WF-LAT                PIC S9(03)V9(04).
040700     05 WF-LON                PIC S9(03)V9(04).
040800*        POTENCIA RADIATIVA DO FOGO (FIRE RADIATIVE POWER),
040900*        MEGAWATTS - QUANTO MAIOR, MAIS INTENSO O FOCO - USADO
041000*        EM 520-AVALIAR-INCENDIOS COMO WS-WF-FRP-MAX (30% DO
041100*        ESCORE DE INCENDIO)
041200     05 WF-FRP                PIC 9(04)V9.
041300*        INDICADOR DE CONFIANCA DA DETECCAO DO SATELITE (L/N/H)
041400*        - SO CONSTA NO BOLETIM, NAO ENTRA NO ESCORE DESTE
041500*        PROGRAMA (TODA DETECCAO DENTRO DO RAIO/JANELA CONTA)
041600     05 WF-CONF               PIC X(01).
041700     05 FILLER                PIC X(08).
041800
041900*-----> DADOS DE ENTRADA - ALERTA METEOROLOGICO ATIVO
042000*-----> UM REGISTRO POR ALERTA VIGENTE - CARREGADO INTEIRO EM
042100*-----> WS-TAB-ALERTA POR 120-CARREGAR-ALERTAS - E O UNICO
042200*-----> BOLETIM SEM COORDENADA, PORQUE JA VEM AMARRADO AO
042300*-----> PROP-ID DO IMOVEL PELO PROPRIO SERVICO DE METEOROLOGIA
042400 01  WS-REG-ALERTA.
042500*        IDENTIFICADOR DO ALERTA NO BOLETIM DO SERVICO DE
042600*        METEOROLOGIA - SO CONSTA NO BOLETIM, NAO ENTRA NO CALCULO
042700     05 WA-ID                 PIC X(12).
042800*        IMOVEL A QUE O ALERTA SE REFERE - CASAMENTO COM O
042900*        IMOVEL EM PROCESSAMENTO E POR IGUALDADE DE TEXTO
043000     05 WA-PROP-ID             PIC X(08).
043100*        DESCRICAO DO EVENTO METEOROLOGICO (EX: "FLOOD WARNING",
043200*        "HEAT ADVISORY") - SO CONSTA NO BOLETIM, NAO ENTRA
043300*        NO CALCULO DESTA VERSAO (VER HISTORICO V10)
043400     05 WA-EVENT              PIC X(25).
043500*        SEVERIDADE DO ALERTA EM TEXTO PADRONIZADO PELO SERVICO
043600*        DE METEOROLOGIA - MAPEADA PARA ESCORE NUMERICO EM
043700*        545-MAPEAR-SEVERIDADE
043800     05 WA-SEVERITY           PIC X(10).
043900     05 FILLER                PIC X(05).
044000
044100*-----> DADOS DE SAIDA - AVALIACAO DE RISCO POR IMOVEL
044200*-----> UM REGISTRO POR IMOVEL PROCESSADO, GRAVADO EM
044300*-----> 630-GRAVAR-AVALIACAO - E A ENTRADA "OFICIAL" DE
044400*-----> QUALQUER SISTEMA A JUSANTE (SUBSCRICAO, RESSEGURO);
044500*-----> O RELATORIO IMPRESSO E SO PARA CONFERENCIA VISUAL
044600 01  WS-REG-AVALIACAO.
044700     05 RA-PROP-ID            PIC X(08).
044800*        OS CINCO ESCORES POR AMEACA, JA COM O TETO DE 100
044900*        APLICADO (RA-FLOOD-SCORE E RA-HEAT-SCORE SEMPRE
045000*        SAEM ZERADOS NESTA VERSAO - VER WS-SCORES-PROP ABAIXO)
045100     05 RA-EQ-SCORE           PIC 9(03)V9.
045200     05 RA-WF-SCORE           PIC 9(03)V9.
045300     05 RA-WX-SCORE           PIC 9(03)V9.
045400     05 RA-FLOOD-SCORE        PIC 9(03)V9.
045500     05 RA-HEAT-SCORE         PIC 9(03)V9.
045600*        ESCORE COMPOSTO JA ARREDONDADO E CLASSIFICACAO DE NIVEL
045700*        (VER 560-CALCULAR-COMPOSTO/565-CLASSIFICAR-NIVEL)
045800     05 RA-COMP-SCORE         PIC 9(03)V9.
045900     05 RA-RISK-LEVEL         PIC X(08).
046000     05 FILLER                PIC X(10).
046100
046200*-----> PARAMETROS DE EXECUCAO RECEBIDOS VIA SYSIN
046300*-----> (V09 - PESOS DEIXAM DE SER FIXOS NO PROGRAMA)
046400*-----> PARM-PESO-INFO = 'S' QUANDO O CARTAO TRAZ PESOS PROPRIOS,
046500*-----> QUALQUER OUTRA COISA USA OS PESOS-PADRAO DO PROGRAMA
046600*-----> LAYOUT DO CARTAO SYSIN (UM UNICO CARTAO DE 80 COLUNAS,
046700*-----> LIDO EM 012-CARREGAR-PARAMETROS):
046800*-----> COL 01-08  PARM-DATA-EXECUCAO   (AAAAMMDD)
046900*-----> COL 09     PARM-PESO-INFO       ('S' OU BRANCO/QUALQUER)
047000*-----> COL 10-15  PARM-PESO-EQ         (9V9999, SO SE COL 09='S')
047100*-----> COL 16-21  PARM-PESO-WF         (9V9999, SO SE COL 09='S')
047200*-----> COL 22-27  PARM-PESO-WX         (9V9999, SO SE COL 09='S')
047300*-----> COL 28-33  PARM-PESO-FL         (9V9999, SO SE COL 09='S')
047400*-----> COL 34-39  PARM-PESO-HT         (9V9999, SO SE COL 09='S')
047500*-----> COL 40-80  FILLER (NAO USADO)
047600 01  WS-PARM-SYSIN.
047700*        DATA-BASE DA RODADA - NAO E O RELOGIO DO SISTEMA, VEM
047800*        DO CARTAO PRA PERMITIR REPROCESSAR UMA DATA PASSADA
047900     05 PARM-DATA-EXECUCAO    PIC 9(08).
048000     05 PARM-PESO-INFO        PIC X(01).
048100*        OS CINCO PESOS BRUTOS, NA MESMA ORDEM DAS AMEACAS
048200*        (SISMO/INCENDIO/METEOROLOGIA/ENCHENTE/CALOR) - NAO
048300*        PRECISAM SOMAR 1,0000 AQUI, 015-NORMALIZAR-PESOS
048400*        FAZ A CONTA DEPOIS
048500     05 PARM-PESO-EQ          PIC 9V9(04).
048600     05 PARM-PESO-WF          PIC 9V9(04).
048700     05 PARM-PESO-WX          PIC 9V9(04).
048800     05 PARM-PESO-FL          PIC 9V9(04).
048900     05 PARM-PESO-HT          PIC 9V9(04).
049000     05 FILLER                PIC X(05).
049100
049200*-----> CONVENCAO DE DATA USADA NESTE PROGRAMA: TODA DATA NUMERICA
049300*-----> (SYSIN, CADASTRO DE IMOVEIS, BOLETINS) VEM NO FORMATO
049400*-----> AAAAMMDD DE 8 DIGITOS, SEM SEPARADOR - A EDICAO PARA O
049500*-----> CABECALHO DO RELATORIO (WS-DATA-CAB, DD/MM/AAAA) E FEITA
049600*-----> UMA UNICA VEZ EM 200-INICIALIZAR; PARA COMPARACAO DE
049700*-----> JANELA DE OBSERVACAO NAS TABELAS EM MEMORIA, A DATA E
049800*-----> SEMPRE CONVERTIDA PRA DIA-SERIAL NA BASE 360/30 (VER
049900*-----> 900-CALC-DIAS-SERIAIS) - NUNCA SE SUBTRAI AAAAMMDD DIRETO
050000*-----> COPIA DE TRABALHO DO CARTAO SYSIN - 012-CARREGAR-PARA-
050100*-----> METROS MOVE DAQUI PARA WS-PESOS DEPOIS DE VALIDAR
050200 01  WS-PARAMETROS-EXEC.
050300     05 WS-DATA-EXECUCAO      PIC 9(08).
050400     05 WS-PESO-INFORMADO     PIC X(01).
050500     05 WS-PESO-EQ-INF        PIC 9V9(04).
050600     05 WS-PESO-WF-INF        PIC 9V9(04).
050700     05 WS-PESO-WX-INF        PIC 9V9(04).
050800     05 WS-PESO-FL-INF        PIC 9V9(04).
050900     05 WS-PESO-HT-INF        PIC 9V9(04).
051000     05 FILLER                PIC X(05).
051100 
051200*-----> PESOS NORMALIZADOS DAS AMEACAS (SOMA = 1,0000)
051300 01  WS-PESOS.
051400     05 WS-PESO-EQ            PIC 9V9(04).
051500     05 WS-PESO-WF            PIC 9V9(04).
051600     05 WS-PESO-WX            PIC 9V9(04).
051700     05 WS-PESO-FL            PIC 9V9(04).
051800     05 WS-PESO-HT            PIC 9V9(04).
051900     05 WS-PESO-SOMA          PIC 9V9(04).
052000     05 FILLER                PIC X(04).
052100 
052200*-----> CONSTANTES DE CALCULO GEOMETRICO E JANELAS DE TEMPO
052300*-----> NENHUM DOS TRES CAMPOS ABAIXO MUDA NO PROGRAMA - SAO
052400*-----> INICIALIZADOS POR VALUE E FICAM ASSIM ATE O STOP RUN
052500 01  WS-CONST.
052600*        PI COM 9 CASAS DECIMAIS - PRECISAO DE SOBRA PARA A
052700*        SERIE DE TAYLOR DE SENO/COSSENO (VER WS-TRIG-WORK)
052800     05 WS-PI                 PIC 9V9(09) VALUE 3.141592654.
052900*        RAIO MEDIO DA TERRA EM KM, CONSTANTE DA FORMULA DE
053000*        HAVERSINE (VER 700-CALC-DISTANCIA, PASSO 7)
053100     05 WS-RAIO-TERRA-KM      PIC 9(04)   VALUE 6371.
053200*        FATOR DE CONVERSAO GRAU -> RADIANO (PI/180)
053300     05 WS-GRAUS-P-RAD        PIC 9V9(09) VALUE 0.017453293.
053400     05 FILLER                PIC X(04) VALUE SPACES.
053500*-----> JANELAS DE OBSERVACAO, EM DIAS - QUANTO TEMPO PARA
053600*-----> TRAS DA DATA-BASE UM EVENTO AINDA CONTA PARA O ESCORE
053700*-----> (SISMO: 10 ANOS/3650 DIAS NA BASE 360; INCENDIO: 30
053800*-----> DIAS, PORQUE FOCO DE CALOR ANTIGO NAO REPRESENTA RISCO
053900*-----> CORRENTE) - O ALERTA METEOROLOGICO NAO TEM JANELA, TODO
054000*-----> ALERTA CARREGADO NA TABELA E CONSIDERADO "ATIVO"
054100 01  WS-JANELAS.
054200     05 WS-JANELA-EQ-DIAS     PIC 9(05) VALUE 3650.
054300     05 WS-JANELA-WF-DIAS     PIC 9(05) VALUE 30.
054400     05 FILLER                PIC X(04).
054500 
054600*-----> CONVERSAO DE DATA AAAAMMDD PARA DIA-SERIAL (360/30)
054700*-----> A REDEFINES SO SERVE PRA QUEBRAR O CAMPO EM ANO/MES/
054800*-----> DIA NA HORA DE MONTAR A CONTA EM 900-CALC-DIAS-SERIAIS
054900 01  WS-DATA-WORK             PIC 9(08).
055000 01  WS-DATA-WORK-R REDEFINES WS-DATA-WORK.
055100     05 WS-DW-ANO             PIC 9(04).
055200     05 WS-DW-MES             PIC 9(02).
055300     05 WS-DW-DIA             PIC 9(02).
055400
055500*-----> DIA-SERIAL DA EXECUCAO E DAS DUAS JANELAS DE CORTE
055600*-----> (EQ/WF) - CALCULADOS UMA SO VEZ NO 010-INICIAR
055700 01  WS-DIAS-CALC.
055800     05 WS-DIAS-SERIAIS       PIC S9(07) COMP.
055900     05 WS-DIAS-CORTE-EQ      PIC S9(07) COMP.
056000     05 WS-DIAS-CORTE-WF      PIC S9(07) COMP.
056100     05 FILLER                PIC X(04).
056200 
056300*-----> TABELAS EM MEMORIA - CARREGADAS UMA VEZ POR EXECUCAO
056400*-----> (V08 - ANTES DISSO O BOLETIM DE SISMO ERA LIDO DE NOVO
056500*-----> PRA CADA IMOVEL, O QUE FICOU INVIAVEL COM O CRESCIMENTO
056600*-----> DA CARTEIRA) - O DIA-SERIAL JA VEM CALCULADO NA CARGA
056700*-----> PRA NAO REPETIR A CONTA A CADA IMOVEL AVALIADO
056800 01  WS-TAB-TERREMOTO.
056900*        QTD DE SISMOS REALMENTE CARREGADOS NA TABELA (<= 500) -
057000*        LIMITE SUPERIOR DO PERFORM VARYING DE BUSCA EM 510-
057100*        -AVALIAR-TERREMOTOS
057200     05 WS-TERREMOTO-QTD      PIC 9(04) COMP VALUE ZERO.
057300     05 WS-TERREMOTO-ENT OCCURS 500 TIMES.
057400*        DIA-SERIAL DO SISMO, JA CONVERTIDO NA CARGA (900-CALC-
057500*        -DIAS-SERIAIS) PRA COMPARACAO DIRETA COM O DIA DO IMOVEL
057600        10 WS-TE-DIAS         PIC S9(07) COMP.
057700*        COORDENADAS DO EPICENTRO - MESMA PRECISAO DA PROP-LAT/LON
057800        10 WS-TE-LAT          PIC S9(03)V9(04).
057900        10 WS-TE-LON          PIC S9(03)V9(04).
058000*        MAGNITUDE RICHTER DO BOLETIM (0.0 A 9.99)
058100        10 WS-TE-MAG          PIC 9V9(02).
058200     05 FILLER                PIC X(04).
058300
058400*-----> LIMITE DE 1000 FOCOS - SATELITE MANDA MUITO MAIS
058500*-----> REGISTRO QUE SISMO, POR ISSO A TABELA E MAIOR
058600 01  WS-TAB-INCENDIO.
058700*        QTD DE FOCOS REALMENTE CARREGADOS (<= 1000)
058800     05 WS-INCENDIO-QTD       PIC 9(04) COMP VALUE ZERO.
058900     05 WS-INCENDIO-ENT OCCURS 1000 TIMES.
059000*        DIA-SERIAL DO FOCO, JA CONVERTIDO NA CARGA
059100        10 WS-IE-DIAS         PIC S9(07) COMP.
059200*        COORDENADAS DO FOCO DE CALOR DO SATELITE
059300        10 WS-IE-LAT          PIC S9(03)V9(04).
059400        10 WS-IE-LON          PIC S9(03)V9(04).
059500*        POTENCIA RADIATIVA DO FOGO (FRP) EM MEGAWATTS
059600        10 WS-IE-FRP          PIC 9(04)V9.
059700     05 FILLER                PIC X(04).
059800
059900*-----> ALERTA JA VEM AMARRADO NO PROP-ID DO BOLETIM, NAO
060000*-----> PRECISA DE COORDENADA - CASAMENTO E POR IGUALDADE
060100 01  WS-TAB-ALERTA.
060200*        QTD DE ALERTAS METEOROLOGICOS CARREGADOS (<= 300)
060300     05 WS-ALERTA-QTD         PIC 9(04) COMP VALUE ZERO.
060400     05 WS-ALERTA-ENT OCCURS 300 TIMES.
060500*        CHAVE DE CASAMENTO E O PROP-ID - NAO TEM COORDENADA
060600        10 WS-AE-PROP-ID      PIC X(08).
060700*        TEXTO DA SEVERIDADE COMO VEIO NO BOLETIM (EX: SEVERE,
060800*        EXTREME) - VER 550-CALCULAR-METEOROLOGICO
060900        10 WS-AE-SEVERITY     PIC X(10).
061000     05 FILLER                PIC X(04).
061100
061200*-----> TABELA DOS 5 IMOVEIS DE MAIOR RISCO DA CARTEIRA
061300*-----> MANTIDA JA ORDENADA (DECRESCENTE POR WS-T5-SCORE) O TEMPO
061400*-----> TODO, POR INSERCAO (610-ATUALIZAR-TOP5/615-SUBIR-TOP5) -
061500*-----> COM SO 5 POSICOES NAO COMPENSA GUARDAR TUDO E ORDENAR NO
061600*-----> FIM DO JOB, O CUSTO DE MANTER ORDENADO A CADA IMOVEL E
061700*-----> DESPREZIVEL PERTO DO CUSTO DE 500-/520-/540- POR IMOVEL
061800 01  WS-TAB-TOP5.
061900*        QTD DE POSICOES OCUPADAS NO RANKING (0 A 5) - CRESCE
062000*        CONFORME 610-ATUALIZAR-TOP5 VAI INSERINDO IMOVEIS
062100     05 WS-TOP5-QTD           PIC 9(01) COMP VALUE ZERO.
062200     05 WS-TOP5-ENT OCCURS 5 TIMES.
062300*        IDENTIFICADOR, ESCORE COMPOSTO E FAIXA DE RISCO DO
062400*        IMOVEL NESTA POSICAO DO RANKING (ORDEM DECRESCENTE)
062500        10 WS-T5-PROP-ID      PIC X(08).
062600        10 WS-T5-SCORE        PIC 9(03)V9.
062700        10 WS-T5-NIVEL        PIC X(08).
062800     05 FILLER                PIC X(02).
062900*-----> AREA DE TRABALHO USADA POR 615-SUBIR-TOP5 PRA DESLOCAR
063000*-----> UMA POSICAO PRA BAIXO ANTES DE INSERIR O NOVO IMOVEL
063100 01  WS-TOP5-TEMP.
063200     05 WS-T5-TEMP-ID         PIC X(08).
063300     05 WS-T5-TEMP-SCORE      PIC 9(03)V9.
063400     05 WS-T5-TEMP-NIVEL      PIC X(08).
063500     05 FILLER                PIC X(02).
063600 
063700*-----> SUBSCRITOS DE PESQUISA NAS TABELAS EM MEMORIA
063800 01  WS-SUBSCRITOS.
063900*        SUBSCRITO DE PERCURSO DA WS-TERREMOTO-ENT EM 510-
064000*        -AVALIAR-TERREMOTOS
064100     05 WS-IX-EQ              PIC 9(04) COMP.
064200*        SUBSCRITO DE PERCURSO DA WS-INCENDIO-ENT EM 520-
064300*        -AVALIAR-INCENDIOS
064400     05 WS-IX-WF              PIC 9(04) COMP.
064500*        SUBSCRITO DE PERCURSO DA WS-ALERTA-ENT EM 550-
064600*        -CALCULAR-METEOROLOGICO
064700     05 WS-IX-WA              PIC 9(04) COMP.
064800*        SUBSCRITO DE PERCURSO DA WS-TOP5-ENT EM 610-
064900*        -ATUALIZAR-TOP5 E 810-IMPRIMIR-TOP5
065000     05 WS-IX-T5              PIC 9(01) COMP.
065100     05 FILLER                PIC X(02).
065200 
065300*-----> ACUMULADORES DO ESCORE DE TERREMOTO
065400 01  WS-CALC-TERREMOTO.
065500*        QTD DE SISMOS QUE CASARAM COM O IMOVEL (JANELA DE DIAS
065600*        E RAIO) NA PASSADA ATUAL DE 510-AVALIAR-TERREMOTOS
065700     05 WS-EQ-QTD-OK          PIC 9(04) COMP VALUE ZERO.
065800*        MAIOR MAGNITUDE ENTRE OS SISMOS QUE CASARAM
065900     05 WS-EQ-MAG-MAX         PIC 9V9(02) COMP VALUE ZERO.
066000*        ESCORES BRUTOS ANTES DO TETO DE 100 - FAIXA AMPLA
066100*        P/ NAO ESTOURAR COM CONTAGEM NO LIMITE DA TABELA
066200     05 WS-EQ-SCORE-FREQ      PIC 9(04)V9(04).
066300     05 WS-EQ-SCORE-MAG       PIC 9(04)V9(04).
066400     05 FILLER                PIC X(04).
066500
066600*-----> ACUMULADORES DO ESCORE DE INCENDIO
066700 01  WS-CALC-INCENDIO.
066800*        QTD DE FOCOS QUE CASARAM COM O IMOVEL NA PASSADA ATUAL
066900*        DE 520-AVALIAR-INCENDIOS
067000     05 WS-WF-QTD-OK          PIC 9(04) COMP VALUE ZERO.
067100*        MAIOR FRP ENTRE OS FOCOS QUE CASARAM
067200     05 WS-WF-FRP-MAX         PIC 9(04)V9 COMP VALUE ZERO.
067300*        AMPLIADO DE 9(05)V9(04) PARA 9(06)V9(04) NA V12 - O
067400*        VALOR-SENTINELA 999999 MOVIDO EM 520-AVALIAR-INCENDIOS
067500*        TEM 6 DIGITOS INTEIROS E ESTOURAVA O CAMPO ANTIGO
067600     05 WS-WF-DIST-MIN        PIC 9(06)V9(04) COMP.
067700*        ESCORES BRUTOS ANTES DO TETO DE 100 - FAIXA AMPLA
067800*        P/ NAO ESTOURAR COM CONTAGEM/FRP NO LIMITE DA TABELA
067900     05 WS-WF-SCORE-FREQ      PIC 9(04)V9(04).
068000     05 WS-WF-SCORE-INT       PIC 9(04)V9(04).
068100     05 WS-WF-SCORE-PROX      PIC S9(04)V9(04).
068200     05 FILLER                PIC X(04).
068300 
068400*-----> ACUMULADOR DO ESCORE DE ALERTA METEOROLOGICO
068500 01  WS-CALC-ALERTA.
068600*        MAIOR ESCORE DE SEVERIDADE ACHADO PRA ESTE IMOVEL
068700*        ENTRE TODOS OS ALERTAS QUE CASARAM PELO PROP-ID
068800     05 WS-WA-SCORE-MAX       PIC 9(03) COMP VALUE ZERO.
068900*        ESCORE DA SEVERIDADE DO ALERTA CORRENTE, CONVERTIDO
069000*        PELA TABELA DE EQUIVALENCIA EM 550-CALCULAR-
069100*        -METEOROLOGICO ANTES DE COMPARAR COM O MAXIMO ACIMA
069200     05 WS-WA-SCORE-ATUAL     PIC 9(03) COMP VALUE ZERO.
069300     05 FILLER                PIC X(04).
069400 
069500*-----> ESCORES FINAIS DO IMOVEL EM PROCESSAMENTO
069600*-----> WS-SCORE-FL/WS-SCORE-HT FICAM SEMPRE ZERO NESTA VERSAO
069700*-----> (V10 - ENCHENTE E CALOR RESERVADOS, SEM BOLETIM AINDA -
069800*-----> VER NOTA NO 560-CALCULAR-COMPOSTO)
069900 01  WS-SCORES-PROP.
070000*        ESCORE DE TERREMOTO DO IMOVEL (0-100), CALCULADO EM
070100*        500-AVALIAR-TERREMOTOS COM APOIO DE 510-VARRER-TAB-
070200*        -TERREMOTO
070300     05 WS-SCORE-EQ           PIC 9(03)V9.
070400*        ESCORE DE INCENDIO DO IMOVEL (0-100)
070500     05 WS-SCORE-WF           PIC 9(03)V9.
070600*        ESCORE METEOROLOGICO DO IMOVEL (0-100)
070700     05 WS-SCORE-WX           PIC 9(03)V9.
070800*        RESERVADO PRA ENCHENTE - VEJA A NOTA DO GRUPO ACIMA
070900     05 WS-SCORE-FL           PIC 9(03)V9  VALUE ZERO.
071000*        RESERVADO PRA ONDA DE CALOR - VEJA A NOTA DO GRUPO ACIMA
071100     05 WS-SCORE-HT           PIC 9(03)V9  VALUE ZERO.
071200*        SOMA PONDERADA ANTES DE ARREDONDAR PRA 1 CASA DECIMAL -
071300*        VER 560-CALCULAR-COMPOSTO
071400     05 WS-SCORE-COMP-BRUTO   PIC 9(03)V9(04).
071500*        ESCORE COMPOSTO FINAL DO IMOVEL, JA ARREDONDADO
071600     05 WS-SCORE-COMP         PIC 9(03)V9.
071700*        FAIXA DE RISCO (EXTREMO/ALTO/MODERADO/BAIXO) DERIVADA
071800*        DO ESCORE COMPOSTO EM 560-CALCULAR-COMPOSTO
071900     05 WS-NIVEL-RISCO        PIC X(08).
072000     05 FILLER                PIC X(04).
072100
072200*-----> TOTAIS DE CONTROLE DA CARTEIRA (AGREGADOR)
072300*-----> ACUMULA IMOVEL A IMOVEL EM 600-ACUMULAR-CONTROLE E
072400*-----> SO E IMPRESSO NO FIM, EM 800-IMPRIMIR-RESUMO
072500 01  WS-CONTROLE-PORTFOLIO.
072600*        QTD TOTAL DE IMOVEIS PROCESSADOS COM SUCESSO
072700     05 WS-QTD-PROPRIEDADES   PIC 9(05) COMP VALUE ZERO.
072800*        SOMATORIO DOS ESCORES COMPOSTOS - DIVIDIDO PELA QTD
072900*        ACIMA EM 800-IMPRIMIR-RESUMO PRA TIRAR A MEDIA
073000     05 WS-SOMA-COMPOSTO      PIC S9(07)V9(04) COMP VALUE ZERO.
073100     05 WS-MEDIA-COMPOSTO     PIC 9(03)V9.
073200*        CONTADORES POR FAIXA DE RISCO, USADOS NO RESUMO E NO
073300*        CALCULO DO PERCENTUAL DE CADA FAIXA
073400     05 WS-QTD-EXTREMO        PIC 9(05) COMP VALUE ZERO.
073500     05 WS-QTD-ALTO           PIC 9(05) COMP VALUE ZERO.
073600     05 WS-QTD-MODERADO       PIC 9(05) COMP VALUE ZERO.
073700     05 WS-QTD-BAIXO          PIC 9(05) COMP VALUE ZERO.
073800     05 FILLER                PIC X(04).
073900 
074000*-----> AREA DE TRABALHO DO CALCULO DA DISTANCIA (HAVERSINE)
074100*-----> WS-GEO-LAT1/LON1 = COORDENADA DO IMOVEL, WS-GEO-LAT2/
074200*-----> LON2 = COORDENADA DO FOCO DE INCENDIO SENDO TESTADO -
074300*-----> OS DEMAIS CAMPOS SAO VARIAVEIS INTERMEDIARIAS DA FORMULA
074400*-----> DE HAVERSINE (VER 700-CALC-DISTANCIA), TODOS COM 9 CASAS
074500*-----> DECIMAIS PORQUE SAO ANGULOS EM RADIANO (VALOR PEQUENO,
074600*-----> PRECISA DE MUITA CASA PRA NAO PERDER PRECISAO NA CONTA)
074700 01  WS-GEO-CALCULO.
074800*        COORDENADA DO IMOVEL (PONTO 1) EM GRAUS DECIMAIS
074900     05 WS-GEO-LAT1           PIC S9(03)V9(04).
075000     05 WS-GEO-LON1           PIC S9(03)V9(04).
075100*        COORDENADA DO EVENTO SENDO TESTADO (PONTO 2) EM GRAUS
075200     05 WS-GEO-LAT2           PIC S9(03)V9(04).
075300     05 WS-GEO-LON2           PIC S9(03)V9(04).
075400*        DISTANCIA FINAL EM KM ENTRE OS DOIS PONTOS (SAIDA DE
075500*        700-CALC-DISTANCIA)
075600     05 WS-GEO-DIST-KM        PIC 9(05)V9(04).
075700     05 WS-GEO-DLAT-RAD       PIC S9V9(09).
075800     05 WS-GEO-DLON-RAD       PIC S9V9(09).
075900     05 WS-GEO-LAT1-RAD       PIC S9V9(09).
076000     05 WS-GEO-LAT2-RAD       PIC S9V9(09).
076100     05 WS-GEO-SEN-DLAT2      PIC S9V9(09).
076200     05 WS-GEO-SEN-DLON2      PIC S9V9(09).
076300     05 WS-GEO-COS-LAT1       PIC S9V9(09).
076400     05 WS-GEO-COS-LAT2       PIC S9V9(09).
076500     05 WS-GEO-VALOR-A        PIC S9V9(09).
076600     05 WS-GEO-VALOR-1MA      PIC S9V9(09).
076700     05 WS-GEO-RAIZ-A         PIC S9V9(09).
076800     05 WS-GEO-RAIZ-1MA       PIC S9V9(09).
076900     05 WS-GEO-ANGULO-C       PIC S9V9(09).
077000*        RESULTADO INTERMEDIARIO EM RADIANO, MULTIPLICADO PELO
077100*        RAIO DA TERRA (WS-RAIO-TERRA-KM) NO FINAL DE 700-CALC-
077200*        -DISTANCIA PRA VIRAR WS-GEO-DIST-KM
077300     05 FILLER                PIC X(04).
077400
077500*-----> ROTINA DE SENO E COSSENO POR SERIE DE TAYLOR
077600*-----> ENTRA COM WS-TRIG-ANGULO (RADIANO), 720-CALC-SENO-
077700*-----> COSSENO DEVOLVE WS-TRIG-SENO E WS-TRIG-COSSENO - AS
077800*-----> DUAS VARIAVEIS DE TERMO GUARDAM O TERMO CORRENTE DA
077900*-----> SERIE PRA RECORRENCIA EM 725-ACUMULAR-TERMO-TRIG, SEM
078000*-----> PRECISAR CALCULAR FATORIAL NEM POTENCIA DO ZERO A CADA
078100*-----> VOLTA (FUNCTION NAO EXISTE NESTE COMPILADOR)
078200 01  WS-TRIG-WORK.
078300*        ANGULO DE ENTRADA EM RADIANO (PARAMETRO)
078400     05 WS-TRIG-ANGULO        PIC S9V9(09).
078500*        ANGULO AO QUADRADO - USADO NA RECORRENCIA DO TERMO A
078600*        CADA VOLTA DA SERIE, EM VEZ DE ELEVAR A POTENCIA INTEIRA
078700     05 WS-TRIG-X2            PIC S9V9(09).
078800*        TERMO CORRENTE DA SERIE DE SENO/COSSENO (VAI SENDO
078900*        MULTIPLICADO POR -X2/(2K(2K+1)) OU SIMILAR A CADA VOLTA)
079000     05 WS-TRIG-TERMO-SEN     PIC S9V9(09).
079100     05 WS-TRIG-TERMO-COS     PIC S9V9(09).
079200*        ACUMULADOR DO SENO/COSSENO - SOMA TODOS OS TERMOS DA
079300*        SERIE ATE A ITERACAO FIXA TERMINAR
079400     05 WS-TRIG-SENO          PIC S9V9(09).
079500     05 WS-TRIG-COSSENO       PIC S9V9(09).
079600*        CONTADOR DE ITERACAO DA SERIE (725-ACUMULAR-TERMO-TRIG)
079700     05 WS-TRIG-K             PIC 9(02) COMP.
079800     05 FILLER                PIC X(04).
079900
080000*-----> ROTINA DE RAIZ QUADRADA POR NEWTON-RAPHSON
080100*-----> ENTRA COM WS-RQ-VALOR, 710-CALC-RAIZ-QUADRADA DEVOLVE
080200*-----> WS-RQ-RESULTADO DEPOIS DE 12 ITERACOES FIXAS (NAO TEM
080300*-----> TESTE DE CONVERGENCIA - 12 VOLTAS SEMPRE CONVERGE BEM
080400*-----> ALEM DA PRECISAO DE 7 CASAS DESTE CAMPO, ENTAO NUNCA
080500*-----> PRECISOU DE MAIS QUE ISSO NAS FAIXAS DESTE PROGRAMA)
080600 01  WS-RAIZ-WORK.
080700*        VALOR DE ENTRADA CUJA RAIZ QUADRADA SE QUER (PARAMETRO)
080800     05 WS-RQ-VALOR           PIC S9(07)V9(07).
080900*        PALPITE CORRENTE DA RAIZ, REFINADO A CADA ITERACAO PELA
081000*        FORMULA DE NEWTON: X(N+1) = (X(N) + VALOR/X(N)) / 2
081100     05 WS-RQ-ESTIMATIVA      PIC S9(07)V9(07).
081200*        RESULTADO FINAL DEVOLVIDO AO CHAMADOR APOS AS 12 VOLTAS
081300     05 WS-RQ-RESULTADO       PIC S9(07)V9(07).
081400*        CONTADOR DAS 12 ITERACOES FIXAS DE 710-CALC-RAIZ-
081500*        -QUADRADA
081600     05 WS-RQ-CONTADOR        PIC 9(02) COMP.
081700     05 FILLER                PIC X(04).
081800
081900*-----> ROTINA DE ARCO-SENO POR REDUCAO DO ARCO-TANGENTE
082000*-----> (VER 730-CALC-ARCO-SENO/735-REDUZIR-ARCO-TANGENTE) -
082100*-----> WS-AT-Z E O ARGUMENTO QUE VAI SENDO REDUZIDO A CADA
082200*-----> PASSADA ATE FICAR PEQUENO O SUFICIENTE PRA SERIE DE
082300*-----> TAYLOR CURTA CONVERGIR RAPIDO NO FINAL DA ROTINA
082400 01  WS-ATAN-WORK.
082500*        ARGUMENTO CORRENTE, REDUZIDO PASSO A PASSO POR 735-
082600*        -REDUZIR-ARCO-TANGENTE ATE FICAR PEQUENO
082700     05 WS-AT-Z               PIC S9(07)V9(07).
082800*        WS-AT-Z AO QUADRADO, USADO NA SERIE DE TAYLOR DO
082900*        ARCO-TANGENTE
083000     05 WS-AT-Z2              PIC S9(07)V9(07).
083100*        DENOMINADOR DA FORMULA DE REDUCAO DO ARGUMENTO
083200     05 WS-AT-DENOM           PIC S9(07)V9(07).
083300*        CONTADOR DE QUANTAS VEZES O ARGUMENTO FOI REDUZIDO -
083400*        USADO NO FINAL PRA MULTIPLICAR O RESULTADO DE VOLTA
083500     05 WS-AT-CONTADOR        PIC 9(02) COMP.
083600     05 FILLER                PIC X(04).
083700
083800*-----> LINHAS DE IMPRESSAO DO RELATORIO DA CARTEIRA
083900*-----> WS-LINRESUMO E WS-LINTOP5 REDEFINEM WS-LINDET PORQUE
084000*-----> NUNCA SAO USADAS AO MESMO TEMPO - SO UM LAYOUT DE
084100*-----> LINHA ESTA "ATIVO" DE CADA VEZ, DEPENDENDO DE QUAL
084200*-----> PARTE DO RELATORIO ESTA SENDO ESCRITA (DETALHE, RODAPE
084300*-----> DE RESUMO OU BLOCO TOP-5), E AS TRES SOMAM EXATAMENTE
084400*-----> OS MESMOS 80 BYTES DE REG-RELATORIO
084500*-----> MAPA DE COLUNAS DO RELATORIO (POSICAO INICIAL DE CADA
084600*-----> CAMPO NA LINHA DE 80 BYTES, PARA QUEM FOR AJUSTAR O
084700*-----> CABECALHO SEM DESALINHAR O DETALHE):
084800*-----> WS-LD-PROP-ID  COL 02-09   WS-LD-EQ    COL 12-16
084900*-----> WS-LD-WF       COL 19-23   WS-LD-WX    COL 26-30
085000*-----> WS-LD-FL       COL 33-37   WS-LD-HT    COL 40-44
085100*-----> WS-LD-COMP     COL 47-51   WS-LD-NIVEL COL 54-61
085200*-----> AS COLUNAS DE WS-CAB2 (TITULO) SAO ALINHADAS AS MESMAS
085300*-----> POSICOES, CAMPO A CAMPO, POR ISSO O ESPACAMENTO ENTRE OS
085400*-----> FILLERS DE WS-CAB2 REPETE O DE WS-LINDET
085500 01  WS-CAB1.
085600     05 FILLER                PIC X(01) VALUE SPACES.
085700*        DATA DE EXECUCAO EDITADA (DD/MM/AAAA), MOVIDA A PARTIR
085800*        DE WS-DATA-EXECUCAO-ED EM 200-INICIALIZAR
085900     05 WS-DATA-CAB           PIC X(10).
086000     05 FILLER                PIC X(04) VALUE SPACES.
086100     05 FILLER                PIC X(44) VALUE
086200        'RELATORIO DE AVALIACAO DE RISCO DE DESASTRES'.
086300     05 FILLER                PIC X(05) VALUE SPACES.
086400     05 FILLER                PIC X(05) VALUE 'PAG. '.
086500*        NUMERO DE PAGINA EDITADO - INCREMENTADO EM 640-
086600*        -IMPRIMIR-DETALHE A CADA QUEBRA DE PAGINA
086700     05 WS-PAG-CAB-ED         PIC ZZ9.
086800     05 FILLER                PIC X(08) VALUE SPACES.
086900
087000*-----> SEGUNDA LINHA DE CABECALHO - OS TITULOS DE COLUNA DO
087100*-----> DETALHE (EQ/WF/WX/FL/HT = TERREMOTO/INCENDIO/METEOROLOGICO
087200*-----> /ENCHENTE/CALOR, MESMOS PREFIXOS USADOS NOS CAMPOS
087300*-----> WS-SCORE-* E WS-LD-* MAIS ABAIXO)
087400 01  WS-CAB2.
087500     05 FILLER                PIC X(01) VALUE SPACES.
087600     05 FILLER                PIC X(08) VALUE 'PROP-ID '.
087700     05 FILLER                PIC X(02) VALUE SPACES.
087800     05 FILLER                PIC X(05) VALUE 'EQ   '.
087900     05 FILLER                PIC X(02) VALUE SPACES.
088000     05 FILLER                PIC X(05) VALUE 'WF   '.
088100     05 FILLER                PIC X(02) VALUE SPACES.
088200     05 FILLER                PIC X(05) VALUE 'WX   '.
088300     05 FILLER                PIC X(02) VALUE SPACES.
088400     05 FILLER                PIC X(05) VALUE 'FL   '.
088500     05 FILLER                PIC X(02) VALUE SPACES.
088600     05 FILLER                PIC X(05) VALUE 'HT   '.
088700     05 FILLER                PIC X(02) VALUE SPACES.
088800     05 FILLER                PIC X(05) VALUE 'COMP '.
088900     05 FILLER                PIC X(02) VALUE SPACES.
089000     05 FILLER                PIC X(08) VALUE 'NIVEL   '.
089100     05 FILLER                PIC X(19) VALUE SPACES.
089200 
089300 01  WS-HIFEN                 PIC X(80) VALUE ALL '-'.
089400 
089500 01  WS-LINDET.
089600     05 FILLER                PIC X(01) VALUE SPACES.
089700*        IDENTIFICADOR DO IMOVEL - UMA LINHA DE DETALHE POR
089800*        IMOVEL PROCESSADO, ESCRITA EM 640-IMPRIMIR-DETALHE
089900     05 WS-LD-PROP-ID         PIC X(08).
090000     05 FILLER                PIC X(02) VALUE SPACES.
090100*        OS CINCO ESCORES POR PERIGO (TERREMOTO, INCENDIO,
090200*        METEOROLOGICO, ENCHENTE, CALOR) EDITADOS PARA IMPRESSAO
090300     05 WS-LD-EQ              PIC ZZ9.9.
090400     05 FILLER                PIC X(02) VALUE SPACES.
090500     05 WS-LD-WF              PIC ZZ9.9.
090600     05 FILLER                PIC X(02) VALUE SPACES.
090700     05 WS-LD-WX              PIC ZZ9.9.
090800     05 FILLER                PIC X(02) VALUE SPACES.
090900     05 WS-LD-FL              PIC ZZ9.9.
091000     05 FILLER                PIC X(02) VALUE SPACES.
091100     05 WS-LD-HT              PIC ZZ9.9.
091200     05 FILLER                PIC X(02) VALUE SPACES.
091300*        ESCORE COMPOSTO EDITADO
091400     05 WS-LD-COMP            PIC ZZ9.9.
091500     05 FILLER                PIC X(02) VALUE SPACES.
091600*        FAIXA DE RISCO EDITADA (EXTREMO/ALTO/MODERADO/BAIXO)
091700     05 WS-LD-NIVEL           PIC X(08).
091800     05 FILLER                PIC X(19) VALUE SPACES.
091900
092000*-----> REDEFINE USADA SO NO RODAPE DE RESUMO (800-IMPRIMIR-
092100*-----> -RESUMO) - LABEL/VALOR GENERICOS PRA NAO PRECISAR DE
092200*-----> UM LAYOUT DE LINHA NOVO PRA CADA TOTAL DO RESUMO
092300 01  WS-LINRESUMO REDEFINES WS-LINDET.
092400     05 FILLER                PIC X(01) VALUE SPACES.
092500     05 WS-LR-LABEL           PIC X(40).
092600     05 WS-LR-VALOR           PIC X(20).
092700     05 FILLER                PIC X(19) VALUE SPACES.
092800
092900*-----> REDEFINE USADA SO NO BLOCO TOP-5 (810-IMPRIMIR-TOP5)
093000 01  WS-LINTOP5 REDEFINES WS-LINDET.
093100     05 FILLER                PIC X(01) VALUE SPACES.
093200*        POSICAO NO RANKING (1 A 5) - SO O DIGITO PURO, SEM
093300*        EDICAO PRA TEXTO (VER 810-IMPRIMIR-TOP5)
093400     05 WS-LT-RANK            PIC X(06).
093500     05 FILLER                PIC X(02) VALUE SPACES.
093600     05 WS-LT-PROP-ID         PIC X(08).
093700     05 FILLER                PIC X(04) VALUE SPACES.
093800     05 WS-LT-SCORE           PIC ZZ9.9.
093900     05 FILLER                PIC X(04) VALUE SPACES.
094000     05 WS-LT-NIVEL           PIC X(08).
094100     05 FILLER                PIC X(42) VALUE SPACES.
094200 
094300 01  FILLER                   PIC X(35)      VALUE
094400     '****** FIM DA WORKING-STORAGE *****'.
094500*
094600*--------------------------------------------------------------*
094700* TABELAS EM MEMORIA (CARREGADAS UMA UNICA VEZ NO INICIO DO JOB,
094800* ANTES DO LACO PRINCIPAL DE 010-PROCESSAR COMECAR A LER IMOVEIS):
094900*   WS-TAB-TERREMOTO (ATE 500 SISMOS)  - CARGA EM 100-CARREGAR-
095000*                                        -TERREMOTOS, BUSCA EM
095100*                                        510-AVALIAR-TERREMOTOS
095200*   WS-TAB-INCENDIO  (ATE 1000 FOCOS)  - CARGA EM 110-CARREGAR-
095300*                                        -INCENDIOS, BUSCA EM
095400*                                        530-AVALIAR-INCENDIOS
095500*   WS-TAB-ALERTA    (ATE 300 ALERTAS) - CARGA EM 120-CARREGAR-
095600*                                        -ALERTAS, BUSCA EM
095700*                                        550-VARRER-TAB-ALERTA
095800*   WS-TAB-TOP5      (5 POSICOES)      - MONTADA AOS POUCOS, UM
095900*                                        IMOVEL DE CADA VEZ, EM
096000*                                        610-ATUALIZAR-TOP5
096100* AS TRES PRIMEIRAS SAO ESTATICAS APOS A CARGA (SO LEITURA DAI EM
096200* DIANTE); SO A WS-TAB-TOP5 CONTINUA MUDANDO DURANTE O PROCESSA-
096300* -MENTO DA CARTEIRA, IMOVEL A IMOVEL.
096400*--------------------------------------------------------------*
096500*--------------------------------------------------------------*
096600* CONVENCOES DE PROGRAMACAO ADOTADAS NESTE PROGRAMA:
096700*   FILE-STATUS  - '00' = OPERACAO OK, '10' = FIM-DE-ARQUIVO (SO
096800*                  NOS READ, NUNCA E ERRO), QUALQUER OUTRO VALOR
096900*                  VAI DIRETO PRO 999-ERRO
097000*   ERRO         - O PARAGRAFO QUE DETECTA O PROBLEMA PREENCHE
097100*                  WS-MSG (TEXTO) E WS-FS-MSG (FILE-STATUS) E DA
097200*                  GO TO 999-ERRO - NAO HA RETOMADA, O JOB TERMINA
097300*                  COM STOP RUN (ABEND CONTROLADO, NAO ABEND DE
097400*                  SISTEMA)
097500*   CARGA EM TABELA - AS TRES ENTRADAS DE EVENTO (SISMO/FOCO/
097600*                  ALERTA) SAO LIDAS POR INTEIRO ANTES DO PRIMEIRO
097700*                  IMOVEL, PORQUE CADA IMOVEL PRECISA VARRER AS
097800*                  TRES TABELAS DO ZERO - RELER O ARQUIVO A CADA
097900*                  IMOVEL FICARIA INVIAVEL COM O TAMANHO ATUAL DA
098000*                  CARTEIRA (VER HISTORICO V08)
098100*--------------------------------------------------------------*
098200*--------------------------------------------------------------*
098300* GLOSSARIO DE PREFIXOS DE CAMPO (PARA QUEM FOR MEXER NESTE
098400* PROGRAMA PELA PRIMEIRA VEZ):
098500*   PROP-*    - CAMPO DO CADASTRO DE IMOVEIS (WS-REG-IMOVEL)
098600*   EQ-*      - CAMPO DO BOLETIM DE TERREMOTO (WS-REG-TERREMOTO)
098700*   WF-*      - CAMPO DO BOLETIM DE FOCO DE CALOR (WS-REG-INCENDIO)
098800*   WA-*      - CAMPO DO BOLETIM DE ALERTA METEOROLOGICO
098900*             (WS-REG-ALERTA)
099000*   RA-*      - CAMPO DO REGISTRO DE SAIDA (WS-REG-AVALIACAO)
099100*   WS-TE-*   - ENTRADA DA TABELA EM MEMORIA DE SISMOS
099200*             (WS-TAB-TERREMOTO)
099300*   WS-IE-*   - ENTRADA DA TABELA EM MEMORIA DE FOCOS
099400*             (WS-TAB-INCENDIO)
099500*   WS-AE-*   - ENTRADA DA TABELA EM MEMORIA DE ALERTAS
099600*             (WS-TAB-ALERTA)
099700*   WS-T5-*   - ENTRADA DA TABELA DE TOP-5 (WS-TAB-TOP5)
099800*   WS-EQ-*, WS-WF-*, WS-WA-* (SEM SER TABELA) - ACUMULADORES
099900*             DE TRABALHO DOS PARAGRAFOS 500-/520-/540-, UM POR
100000*             AMEACA, ZERADOS A CADA IMOVEL
100100*   WS-SCORE-*- OS CINCO ESCORES FINAIS DO IMOVEL CORRENTE MAIS
100200*             O COMPOSTO (WS-SCORE-EQ/WF/WX/FL/HT/COMP)
100300*   WS-GEO-*  - CAMPOS DE TRABALHO DO CALCULO DE DISTANCIA
100400*             (700-CALC-DISTANCIA)
100500*   WS-TRIG-*, WS-RQ-*, WS-AT-* - CAMPOS DE TRABALHO DAS SUB-
100600*             ROTINAS MATEMATICAS (SENO/COSSENO, RAIZ QUADRADA,
100700*             ARCO-TANGENTE) CHAMADAS POR 700-CALC-DISTANCIA
100800*   WS-LD-*, WS-LR-*, WS-LT-* - CAMPOS EDITADOS DAS LINHAS DE
100900*             DETALHE/RESUMO/TOP-5 DO RELATORIO IMPRESSO
101000*--------------------------------------------------------------*
101100*--------------------------------------------------------------*
101200* GLOSSARIO DAS SIGLAS DE AMEACA (EQ/WF/WX/FL/HT) QUE APARECEM
101300* EMBUTIDAS NOS NOMES DE CAMPO E DE PARAGRAFO NO PROGRAMA TODO:
101400*   EQ = EARTHQUAKE     (TERREMOTO/SISMO)
101500*   WF = WILDFIRE       (INCENDIO / FOCO DE CALOR POR SATELITE)
101600*   WX = WEATHER        (ALERTA METEOROLOGICO)
101700*   FL = FLOOD          (ENCHENTE - RESERVADO, SEM BOLETIM AINDA)
101800*   HT = HEAT           (ONDA DE CALOR - RESERVADO, SEM BOLETIM AINDA)
101900* AS SIGLAS SAO EM INGLES POR SEREM AS MESMAS USADAS PELO SISTEMA
102000* DE ORIGEM DOS BOLETINS (INTERFACE EXTERNA AO CPD) - O RESTO DO
102100* PROGRAMA (COMENTARIOS, MENSAGENS, NOMES POR EXTENSO) SEGUE EM
102200* PORTUGUES, CONFORME PADRAO DA CASA
102300*--------------------------------------------------------------*
102400*--------------------------------------------------------------*
102500* NOTA DE DESEMPENHO - CUSTO DE PROCESSAMENTO POR IMOVEL:
102600*   CADA IMOVEL DA CARTEIRA VARRE AS TRES TABELAS EM MEMORIA POR
102700*   INTEIRO (500 SISMOS + 1000 FOCOS + 300 ALERTAS = 1800 VOLTAS
102800*   NO PIOR CASO), E PARA CADA SISMO/FOCO DENTRO DA JANELA DE DIAS
102900*   AINDA CHAMA 700-CALC-DISTANCIA (HAVERSINE VIA SERIE DE TAYLOR,
103000*   SEM FUNCTION INTRINSECA) - E A ROTINA MAIS CARA DO PROGRAMA.
103100*   O TESTE DE JANELA DE DIAS (MAIS BARATO, SO COMPARACAO NUMERICA)
103200*   E SEMPRE FEITO ANTES DO TESTE DE RAIO (QUE EXIGE A HAVERSINE)
103300*   EM 510-/530- PARA EVITAR CALCULO TRIGONOMETRICO DESNECESSARIO
103400*   QUANDO O EVENTO JA ESTA FORA DA JANELA DE OBSERVACAO. SE A
103500*   CARTEIRA CRESCER MUITO ALEM DO VOLUME ATUAL, ESTE E O PONTO A
103600*   REVISITAR PRIMEIRO (POR EXEMPLO, ORDENANDO AS TABELAS POR
103700*   COORDENADA E LIMITANDO A VARREDURA A UMA FAIXA, EM VEZ DE
103800*   PERCORRER A TABELA INTEIRA A CADA IMOVEL)
103900*--------------------------------------------------------------*
104000
104100 PROCEDURE DIVISION.
104200*==================*
104300*--------------------------------------------------------------*
104400*--------------------------------------------------------------*
104500* INDICE DE FAIXAS DE PARAGRAFO (PARA NAVEGACAO RAPIDA NO FONTE):
104600*   000-/010-/012-/015-/016-       INICIALIZACAO
104700*   020-/025-/100-/105-/107-/110-/ ABERTURA E CARGA DAS TABELAS
104800*   115-/117-/120-/125-/127-       EM MEMORIA
104900*   030-                            LACO PRINCIPAL POR IMOVEL
105000*   500-/510-                      AVALIACAO DE TERREMOTO
105100*   520-/530-                      AVALIACAO DE INCENDIO
105200*   540-/545-/550-                 AVALIACAO DE ALERTA METEOROLOGICO
105300*   560-/565-                      ESCORE COMPOSTO E NIVEL DE RISCO
105400*   600-/610-/615-                 ACUMULADORES DE CARTEIRA E TOP-5
105500*   630-/640-                      GRAVACAO E IMPRESSAO POR IMOVEL
105600*   090-/095-/800-/810-            FECHAMENTO E RESUMO FINAL
105700*   700-/710-/715-/720-/725-/730-/ MATEMATICA DE APOIO (DISTANCIA,
105800*   735-                           RAIZ, TRIGONOMETRIA)
105900*   900-                            CONVERSAO DE DATA EM DIA-SERIAL
106000*   999-                            ROTINA DE ERRO
106100*--------------------------------------------------------------*
106200*    PROCESSO PRINCIPAL
106300*--------------------------------------------------------------*
106400 000-CGPRG012.
106500
106600*    PARAGRAFO-MAE DO PROGRAMA - SO ORQUESTRA AS TRES GRANDES
106700*    FASES DO JOB (ABERTURA/CARGA, LACO DE AVALIACAO POR IMOVEL,
106800*    FECHAMENTO/RESUMO) E NAO CONHECE DETALHE DE NENHUMA DELAS
106900     PERFORM 010-INICIAR
107000     PERFORM 030-PROCESSAR-CARTEIRA
107100         UNTIL WS-FIM-IMOVEIS
107200     PERFORM 090-TERMINAR
107300     STOP RUN
107400     .
107500*--------------------------------------------------------------*
107600*    PROCEDIMENTOS INICIAIS
107700*--------------------------------------------------------------*
107800 010-INICIAR.
107900
108000     DISPLAY '*--------------------------------------*'
108100     DISPLAY '* PROGRAMA CGPRG012 - RISCO DE DESASTRE *'
108200     DISPLAY '* NUCLEO DE RISCO - FATEC SAO CAETANO   *'
108300     DISPLAY '*--------------------------------------*'
108400
108500     PERFORM 015-DATA-HORA
108600
108700     DISPLAY ' *----------------------------------------*'
108800     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
108900     DISPLAY ' *----------------------------------------*'
109000
109100*    ORDEM IMPORTA DAQUI PRA BAIXO: OS ARQUIVOS TEM QUE ESTAR
109200*    ABERTOS ANTES DE CARREGAR AS TABELAS EM MEMORIA, E OS
109300*    PARAMETROS (DATA-BASE, PESOS) TEM QUE ESTAR NORMALIZADOS
109400*    ANTES DE CALCULAR AS JANELAS DE DIAS QUE DEPENDEM DELES
109500     PERFORM 020-ABRIR-ARQUIVOS
109600     PERFORM 012-CARREGAR-PARAMETROS
109700     PERFORM 015-NORMALIZAR-PESOS
109800     PERFORM 016-CALC-JANELAS
109900     PERFORM 100-CARREGAR-TERREMOTOS
110000     PERFORM 110-CARREGAR-INCENDIOS
110100     PERFORM 120-CARREGAR-ALERTAS
110200     PERFORM 040-IMPRIMIR-CABECALHO
110300
110400*    LEITURA ANTECIPADA (LOOKAHEAD) DO PRIMEIRO IMOVEL - O LACO
110500*    PRINCIPAL EM 030-PROCESSAR-CARTEIRA SO TESTA WS-FIM-IMOVEIS
110600*    NO INICIO, ENTAO O PRIMEIRO REGISTRO PRECISA JA ESTAR LIDO
110700     PERFORM 025-LER-IMOVEL
110800
110900*    CARTEIRA VAZIA E CONSIDERADO ERRO DE OPERACAO, NAO SITUACAO
111000*    NORMAL - NAO FAZ SENTIDO RODAR O JOB TODO PRA IMPRIMIR SO
111100*    UM RELATORIO EM BRANCO
111200     IF WS-FIM-IMOVEIS
111300        MOVE 'ERRO - IMOVEIS VAZIO'   TO  WS-MSG
111400        MOVE WS-FS-IMOVEL             TO  WS-FS-MSG
111500        GO TO 999-ERRO
111600     END-IF
111700     .
111800*--------------------------------------------------------------*
111900*    OBTER A DATA E HORA DO SISTEMA (SO PARA OS CABECALHOS)
112000*--------------------------------------------------------------*
112100 015-DATA-HORA.
112200
112300*    ACCEPT FROM DATE DEVOLVE AAMMDD (2 DIGITOS DE ANO) - O
112400*    STRING REORDENA PRA DD/MM/AAAA E PREFIXA O SECULO '20' NA
112500*    MARRA (SEM VIRAR ANO 2100, ESTE PROGRAMA NAO CHEGA LA)
112600     ACCEPT  WS-DTSYS  FROM DATE
112700     STRING  WS-DTSYS  (5:2) '/'
112800             WS-DTSYS  (3:2) '/20'
112900             WS-DTSYS  (1:2)
113000     DELIMITED BY SIZE INTO WS-DTEDI
113100
113200*    ACCEPT FROM TIME DEVOLVE HHMMSSCC (CENTESIMOS INCLUSOS) -
113300*    O STRING SO PEGA HH:MM:SS, DESCARTA OS CENTESIMOS
113400     ACCEPT  WS-HRSYS  FROM TIME
113500     STRING  WS-HRSYS  (1:2) ':'
113600             WS-HRSYS  (3:2) ':'
113700             WS-HRSYS  (5:2) ':'
113800             WS-HRSYS  (7:2)
113900     DELIMITED BY SIZE INTO WS-HREDI
114000     .
114100*--------------------------------------------------------------*
114200*    LER OS PARAMETROS DE EXECUCAO (DATA-BASE E PESOS) - SYSIN
114300*    A DATA DE EXECUCAO E UM PARAMETRO DE RODADA, NAO O
114400*    RELOGIO DO SISTEMA - AS JANELAS DE OBSERVACAO PARTEM DELA
114500*--------------------------------------------------------------*
114600 012-CARREGAR-PARAMETROS.
114700
114800*    UM UNICO ACCEPT LE O CARTAO SYSIN INTEIRO NA AREA WS-PARM-
114900*    -SYSIN (LAYOUT FIXO POR POSICAO, SEM PALAVRA-CHAVE) - OS
115000*    MOVES A SEGUIR SO REDISTRIBUEM CADA CAMPO PRA SUA AREA
115100*    DE TRABALHO DEFINITIVA
115200     ACCEPT WS-PARM-SYSIN FROM SYSIN
115300
115400     MOVE PARM-DATA-EXECUCAO  TO  WS-DATA-EXECUCAO
115500     MOVE PARM-PESO-INFO      TO  WS-PESO-INFORMADO
115600     MOVE PARM-PESO-EQ        TO  WS-PESO-EQ-INF
115700     MOVE PARM-PESO-WF        TO  WS-PESO-WF-INF
115800     MOVE PARM-PESO-WX        TO  WS-PESO-WX-INF
115900     MOVE PARM-PESO-FL        TO  WS-PESO-FL-INF
116000     MOVE PARM-PESO-HT        TO  WS-PESO-HT-INF
116100
116200*    A DATA DE EXECUCAO TAMBEM VAI DIRETO PRO CABECALHO DO
116300*    RELATORIO - NAO PRECISA DE OUTRO CAMPO SO PRA ISSO
116400     MOVE WS-DATA-EXECUCAO    TO  WS-DATA-CAB
116500     .
116600*--------------------------------------------------------------*
116700*    NORMALIZAR OS PESOS DAS AMEACAS PARA SOMAR 1,0000
116800*--------------------------------------------------------------*
116900 015-NORMALIZAR-PESOS.
117000
117100*    SE O SYSIN NAO TROUXE PESOS (PARM-PESO-INFO <> 'S'), USA A
117200*    DEFAULT DO NEGOCIO (25/30/20/15/10) NO ELSE LA EMBAIXO -
117300*    SE TROUXE, SOMA OS CINCO PESOS INFORMADOS E SO ACEITA DIRETO
117400*    SE JA FECHAR EXATAMENTE EM 1,0000; CASO CONTRARIO REESCALA
117500*    (DIVIDE CADA PESO PELA SOMA) PRA GARANTIR QUE OS CINCO
117600*    PESOS USADOS NA CONTA DE 560-CALCULAR-COMPOSTO SEMPRE SOMEM
117700*    1,0000, MESMO QUE O OPERADOR TENHA DIGITADO ALGO TIPO
117800*    0,30/0,30/0,30/0,20/0,20 (SOMA 1,30) NO CARTAO DE PARAMETRO
117900     IF WS-PESO-INFORMADO = 'S'
118000        COMPUTE WS-PESO-SOMA =
118100            WS-PESO-EQ-INF + WS-PESO-WF-INF + WS-PESO-WX-INF
118200            + WS-PESO-FL-INF + WS-PESO-HT-INF
118300        IF WS-PESO-SOMA = 1.0000
118400           MOVE WS-PESO-EQ-INF   TO  WS-PESO-EQ
118500           MOVE WS-PESO-WF-INF   TO  WS-PESO-WF
118600           MOVE WS-PESO-WX-INF   TO  WS-PESO-WX
118700           MOVE WS-PESO-FL-INF   TO  WS-PESO-FL
118800           MOVE WS-PESO-HT-INF   TO  WS-PESO-HT
118900        ELSE
119000           COMPUTE WS-PESO-EQ ROUNDED =
119100               WS-PESO-EQ-INF / WS-PESO-SOMA
119200           COMPUTE WS-PESO-WF ROUNDED =
119300               WS-PESO-WF-INF / WS-PESO-SOMA
119400           COMPUTE WS-PESO-WX ROUNDED =
119500               WS-PESO-WX-INF / WS-PESO-SOMA
119600           COMPUTE WS-PESO-FL ROUNDED =
119700               WS-PESO-FL-INF / WS-PESO-SOMA
119800           COMPUTE WS-PESO-HT ROUNDED =
119900               WS-PESO-HT-INF / WS-PESO-SOMA
120000        END-IF
120100     ELSE
120200        MOVE 0.2500  TO  WS-PESO-EQ
120300        MOVE 0.3000  TO  WS-PESO-WF
120400        MOVE 0.2000  TO  WS-PESO-WX
120500        MOVE 0.1500  TO  WS-PESO-FL
120600        MOVE 0.1000  TO  WS-PESO-HT
120700     END-IF
120800     .
120900*--------------------------------------------------------------*
121000*    CALCULAR OS DIAS DE CORTE DAS JANELAS DE OBSERVACAO
121100*--------------------------------------------------------------*
121200 016-CALC-JANELAS.
121300
121400*    CONVERTE A DATA DE EXECUCAO EM DIA-SERIAL (900-CALC-DIAS-
121500*    -SERIAIS) E SUBTRAI O TAMANHO DE CADA JANELA (WS-JANELA-EQ-
121600*    -DIAS/WS-JANELA-WF-DIAS, CONSTANTES DA WORKING-STORAGE) PRA
121700*    ACHAR O DIA-SERIAL DE CORTE - QUALQUER SISMO/FOCO COM DIA-
121800*    -SERIAL MENOR QUE O CORTE FICOU FORA DA JANELA DE OBSERVACAO
121900*    E NAO ENTRA NA CONTAGEM DE 510-/520- MESMO QUE ESTEJA DENTRO
122000*    DO RAIO GEOGRAFICO DO IMOVEL
122100     MOVE WS-DATA-EXECUCAO  TO  WS-DATA-WORK
122200     PERFORM 900-CALC-DIAS-SERIAIS
122300
122400     COMPUTE WS-DIAS-CORTE-EQ =
122500         WS-DIAS-SERIAIS - WS-JANELA-EQ-DIAS
122600     COMPUTE WS-DIAS-CORTE-WF =
122700         WS-DIAS-SERIAIS - WS-JANELA-WF-DIAS
122800     .
122900*--------------------------------------------------------------*
123000*    ABERTURA DOS ARQUIVOS
123100*--------------------------------------------------------------*
123200 020-ABRIR-ARQUIVOS.
123300
123400*    SEIS OPENs, UM POR ARQUIVO DO JOB - CINCO DE ENTRADA
123500*    (CADASTRO + TRES BOLETINS DE EVENTO) E DOIS DE SAIDA
123600*    (AVALIACAO E RELATORIO) - CADA UM TESTA O PROPRIO FILE-
123700*    -STATUS E ABORTA EM 999-ERRO SE NAO VIER '00' (DATASET NAO
123800*    ALOCADO NA JCL, POR EXEMPLO)
123900     OPEN INPUT IMOVEIS
124000     IF WS-FS-IMOVEL  NOT = '00'
124100        MOVE  'ERRO AO ABRIR O IMOVEIS'    TO WS-MSG
124200        MOVE   WS-FS-IMOVEL                TO WS-FS-MSG
124300        GO TO  999-ERRO
124400     END-IF
124500
124600*    CADASTRO DA CARTEIRA - ENTRADA PRINCIPAL, LIDA SEQUENCIAL
124700*    UMA VEZ SO EM 025-LER-IMOVEL/030-PROCESSAR-CARTEIRA
124800     OPEN INPUT TERREMOTOS
124900     IF WS-FS-TERREM  NOT = '00'
125000        MOVE  'ERRO AO ABRIR TERREMOTOS'   TO WS-MSG
125100        MOVE   WS-FS-TERREM                TO WS-FS-MSG
125200        GO TO  999-ERRO
125300     END-IF
125400
125500*    BOLETIM SISMOGRAFICO - CARREGADO INTEIRO NA TABELA POR
125600*    100-CARREGAR-TERREMOTOS LOGO A SEGUIR
125700     OPEN INPUT INCENDIOS
125800     IF WS-FS-INCEND  NOT = '00'
125900        MOVE  'ERRO AO ABRIR INCENDIOS'    TO WS-MSG
126000        MOVE   WS-FS-INCEND                TO WS-FS-MSG
126100        GO TO  999-ERRO
126200     END-IF
126300
126400*    BOLETIM DE FOCO DE CALOR DO SATELITE - IDEM, CARREGADO
126500*    POR 110-CARREGAR-INCENDIOS
126600     OPEN INPUT ALERTAS
126700     IF WS-FS-ALERTA  NOT = '00'
126800        MOVE  'ERRO AO ABRIR O ALERTAS'    TO WS-MSG
126900        MOVE   WS-FS-ALERTA                TO WS-FS-MSG
127000        GO TO  999-ERRO
127100     END-IF
127200
127300*    BOLETIM DE ALERTA METEOROLOGICO - IDEM, CARREGADO POR
127400*    120-CARREGAR-ALERTAS
127500     OPEN OUTPUT AVALIACAO
127600     IF WS-FS-AVALIA  NOT = '00'
127700        MOVE  'ERRO AO ABRIR AVALIACAO'    TO WS-MSG
127800        MOVE   WS-FS-AVALIA                TO WS-FS-MSG
127900        GO TO  999-ERRO
128000     END-IF
128100
128200*    SAIDA GRAVADA UM REGISTRO POR IMOVEL EM 630-GRAVAR-
128300*    -AVALIACAO - E O ARQUIVO DE INTERFACE PARA OUTROS JOBS
128400     OPEN OUTPUT RELATORIO
128500     IF WS-FS-REL  NOT = '00'
128600        MOVE  'ERRO AO ABRIR O RELATORIO'  TO WS-MSG
128700        MOVE   WS-FS-REL                   TO WS-FS-MSG
128800        GO TO  999-ERRO
128900     END-IF
129000     .
129100*--------------------------------------------------------------*
129200*    LEITURA DO CADASTRO DE IMOVEIS DA CARTEIRA
129300*--------------------------------------------------------------*
129400 025-LER-IMOVEL.
129500
129600*    LEITURA SEQUENCIAL SIMPLES DO CADASTRO - '10' E FIM-DE-
129700*    -ARQUIVO (SET WS-FIM-IMOVEIS VIA 88-LEVEL NA FD), QUALQUER
129800*    OUTRO STATUS DIFERENTE DE '00' E ERRO REAL
129900     READ IMOVEIS  INTO  WS-REG-IMOVEL
130000
130100     IF WS-FS-IMOVEL  NOT = '00' AND '10'
130200        MOVE  'ERRO NA LEITURA DE IMOVEIS'  TO WS-MSG
130300        MOVE   WS-FS-IMOVEL                 TO WS-FS-MSG
130400        GO TO  999-ERRO
130500     ELSE
130600        IF WS-FS-IMOVEL = '00'
130700           ADD   1  TO  WS-CTLIDO
130800        END-IF
130900     END-IF
131000     .
131100*--------------------------------------------------------------*
131200*    CARREGAR A TABELA DE TERREMOTOS EM MEMORIA (UMA VEZ)
131300*--------------------------------------------------------------*
131400 100-CARREGAR-TERREMOTOS.
131500
131600*    PADRAO CLASSICO DE CARGA: LE O PRIMEIRO REGISTRO ANTES DO
131700*    LACO, DEPOIS 107-GUARDAR-TERREMOTO LE O PROXIMO NO FINAL DE
131800*    CADA VOLTA (LEITURA ANTECIPADA), ATE O STATUS '10' DE FIM
131900     PERFORM 105-LER-TERREMOTO
132000     PERFORM 107-GUARDAR-TERREMOTO
132100         UNTIL WS-FS-TERREM = '10'
132200     .
132300
132400 105-LER-TERREMOTO.
132500
132600*    '10' (FIM-DE-ARQUIVO) NAO E ERRO AQUI - SO PARA O PERFORM
132700*    UNTIL DE 100-CARREGAR-TERREMOTOS ACIMA
132800     READ TERREMOTOS  INTO  WS-REG-TERREMOTO
132900
133000     IF WS-FS-TERREM  NOT = '00' AND '10'
133100        MOVE  'ERRO NA LEITURA DE TERREMOTOS'  TO WS-MSG
133200        MOVE   WS-FS-TERREM                    TO WS-FS-MSG
133300        GO TO  999-ERRO
133400     END-IF
133500     .
133600
133700 107-GUARDAR-TERREMOTO.
133800
133900*    SO GUARDA SE A LEITURA VEIO '00' (NAO NO FIM-DE-ARQUIVO) E
134000*    SE AINDA HA ESPACO NA TABELA - ACIMA DE 500 SISMOS, O
134100*    REGISTRO E DESCARTADO E CONTADO EM WS-CT-IGNORADOS, MAS O
134200*    JOB CONTINUA (NAO E ERRO FATAL, SO PERDA DE COBERTURA)
134300     IF WS-FS-TERREM = '00'
134400        IF WS-TERREMOTO-QTD < 500
134500           ADD 1  TO  WS-TERREMOTO-QTD
134600*    A DATA DO BOLETIM VIRA DIA-SERIAL AQUI NA CARGA, UMA UNICA
134700*    VEZ, PRA NAO RECALCULAR A CADA IMOVEL COMPARADO DEPOIS
134800           MOVE EQ-DATE  TO  WS-DATA-WORK
134900           PERFORM 900-CALC-DIAS-SERIAIS
135000           MOVE WS-DIAS-SERIAIS  TO
135100                WS-TE-DIAS(WS-TERREMOTO-QTD)
135200*    EPICENTRO E MAGNITUDE FICAM DIRETO NA TABELA, SEM CONVERSAO
135300           MOVE EQ-LAT  TO  WS-TE-LAT(WS-TERREMOTO-QTD)
135400           MOVE EQ-LON  TO  WS-TE-LON(WS-TERREMOTO-QTD)
135500           MOVE EQ-MAG  TO  WS-TE-MAG(WS-TERREMOTO-QTD)
135600        ELSE
135700*    TABELA CHEIA - CONTA E AVISA NO SYSOUT, MAS NAO ABORTA O JOB
135800           ADD 1  TO  WS-CT-IGNORADOS
135900           DISPLAY '* AVISO - TABELA DE TERREMOTOS CHEIA - '
136000                   'REGISTRO IGNORADO'
136100        END-IF
136200     END-IF
136300
136400     PERFORM 105-LER-TERREMOTO
136500     .
136600*--------------------------------------------------------------*
136700*    CARREGAR A TABELA DE INCENDIOS EM MEMORIA (UMA VEZ)
136800*--------------------------------------------------------------*
136900 110-CARREGAR-INCENDIOS.
137000
137100*    MESMO PADRAO DE 100-CARREGAR-TERREMOTOS, PARA O BOLETIM DE
137200*    FOCOS DE CALOR DO SATELITE
137300     PERFORM 115-LER-INCENDIO
137400     PERFORM 117-GUARDAR-INCENDIO
137500         UNTIL WS-FS-INCEND = '10'
137600     .
137700
137800 115-LER-INCENDIO.
137900
138000*    MESMA CONVENCAO DE '00'/'10' DE 105-LER-TERREMOTO
138100     READ INCENDIOS  INTO  WS-REG-INCENDIO
138200
138300     IF WS-FS-INCEND  NOT = '00' AND '10'
138400        MOVE  'ERRO NA LEITURA DE INCENDIOS'  TO WS-MSG
138500        MOVE   WS-FS-INCEND                   TO WS-FS-MSG
138600        GO TO  999-ERRO
138700     END-IF
138800     .
138900
139000 117-GUARDAR-INCENDIO.
139100
139200*    TABELA DE 1000 POSICOES (MAIOR QUE A DE SISMOS PORQUE O
139300*    SATELITE GERA MUITO MAIS FOCO QUE BOLETIM SISMOGRAFICO) -
139400*    MESMA REGRA DE DESCARTE COM CONTAGEM SE ESTOURAR
139500     IF WS-FS-INCEND = '00'
139600        IF WS-INCENDIO-QTD < 1000
139700           ADD 1  TO  WS-INCENDIO-QTD
139800           MOVE WF-DATE  TO  WS-DATA-WORK
139900           PERFORM 900-CALC-DIAS-SERIAIS
140000           MOVE WS-DIAS-SERIAIS  TO
140100                WS-IE-DIAS(WS-INCENDIO-QTD)
140200*    COORDENADA E INTENSIDADE (FRP) DIRETO NA TABELA
140300           MOVE WF-LAT  TO  WS-IE-LAT(WS-INCENDIO-QTD)
140400           MOVE WF-LON  TO  WS-IE-LON(WS-INCENDIO-QTD)
140500           MOVE WF-FRP  TO  WS-IE-FRP(WS-INCENDIO-QTD)
140600        ELSE
140700*    TABELA CHEIA - MESMO TRATAMENTO DE 107-GUARDAR-TERREMOTO
140800           ADD 1  TO  WS-CT-IGNORADOS
140900           DISPLAY '* AVISO - TABELA DE INCENDIOS CHEIA - '
141000                   'REGISTRO IGNORADO'
141100        END-IF
141200     END-IF
141300
141400     PERFORM 115-LER-INCENDIO
141500     .
141600*--------------------------------------------------------------*
141700*    CARREGAR A TABELA DE ALERTAS METEOROLOGICOS (UMA VEZ)
141800*--------------------------------------------------------------*
141900 120-CARREGAR-ALERTAS.
142000
142100*    MESMO PADRAO DE CARGA, PARA OS ALERTAS METEOROLOGICOS -
142200*    ESTE BOLETIM NAO TEM COORDENADA, SO O PROP-ID, ENTAO NAO
142300*    PRECISA CONVERTER DATA/DIA-SERIAL NEM COORDENADA AQUI
142400     PERFORM 125-LER-ALERTA
142500     PERFORM 127-GUARDAR-ALERTA
142600         UNTIL WS-FS-ALERTA = '10'
142700     .
142800
142900 125-LER-ALERTA.
143000
143100*    MESMA CONVENCAO DE '00'/'10' DE 105-LER-TERREMOTO
143200     READ ALERTAS  INTO  WS-REG-ALERTA
143300
143400     IF WS-FS-ALERTA  NOT = '00' AND '10'
143500        MOVE  'ERRO NA LEITURA DE ALERTAS'  TO WS-MSG
143600        MOVE   WS-FS-ALERTA                 TO WS-FS-MSG
143700        GO TO  999-ERRO
143800     END-IF
143900     .
144000
144100 127-GUARDAR-ALERTA.
144200
144300*    TABELA DE 300 POSICOES - MESMA REGRA DE DESCARTE COM
144400*    CONTAGEM SE ESTOURAR
144500     IF WS-FS-ALERTA = '00'
144600        IF WS-ALERTA-QTD < 300
144700           ADD 1  TO  WS-ALERTA-QTD
144800           MOVE WA-PROP-ID   TO
144900                WS-AE-PROP-ID(WS-ALERTA-QTD)
145000           MOVE WA-SEVERITY  TO
145100                WS-AE-SEVERITY(WS-ALERTA-QTD)
145200        ELSE
145300           ADD 1  TO  WS-CT-IGNORADOS
145400           DISPLAY '* AVISO - TABELA DE ALERTAS CHEIA - '
145500                   'REGISTRO IGNORADO'
145600        END-IF
145700     END-IF
145800
145900     PERFORM 125-LER-ALERTA
146000     .
146100*--------------------------------------------------------------*
146200*    PROCESSAR UM IMOVEL DA CARTEIRA CONTRA AS TABELAS
146300*--------------------------------------------------------------*
146400 030-PROCESSAR-CARTEIRA.
146500
146600*    SE O IMOVEL NAO TEM RAIO CADASTRADO (PROP-RADIUS ZERO),
146700*    ASSUME 500 KM COMO RAIO DE PESQUISA PADRAO - ISSO EVITA
146800*    QUE UM CADASTRO INCOMPLETO FIQUE SEM NENHUMA AVALIACAO
146900     IF PROP-RADIUS = ZERO
147000        MOVE 500          TO  WS-RAIO-PESQUISA
147100     ELSE
147200        MOVE PROP-RADIUS  TO  WS-RAIO-PESQUISA
147300     END-IF
147400
147500*    AS QUATRO AMEACAS SAO AVALIADAS EM SEQUENCIA, TODAS CONTRA
147600*    O MESMO WS-RAIO-PESQUISA/PROP-LAT/PROP-LON DO IMOVEL
147700*    CORRENTE, E SO DEPOIS O COMPOSTO E CALCULADO EM CIMA DOS
147800*    QUATRO ESCORES PARCIAIS
147900     PERFORM 500-AVALIAR-TERREMOTOS
148000     PERFORM 520-AVALIAR-INCENDIOS
148100     PERFORM 540-AVALIAR-ALERTAS
148200     PERFORM 560-CALCULAR-COMPOSTO
148300
148400*    GRAVA A AVALIACAO, IMPRIME O DETALHE E ATUALIZA OS DOIS
148500*    AGREGADORES DA CARTEIRA (TOTAIS E TOP-5) ANTES DE PASSAR
148600*    PRO PROXIMO IMOVEL
148700     PERFORM 630-GRAVAR-AVALIACAO
148800     PERFORM 640-IMPRIMIR-DETALHE
148900     PERFORM 600-ACUMULAR-CONTROLE
149000     PERFORM 610-ATUALIZAR-TOP5
149100
149200     PERFORM 025-LER-IMOVEL
149300     .
149400*--------------------------------------------------------------*
149500*    AVALIAR A AMEACA DE TERREMOTO PARA O IMOVEL CORRENTE
149600*    ESCORE = 60% FREQUENCIA (QTD DE SISMOS NO RAIO/JANELA,
149700*    SATURA EM 50 OCORRENCIAS) + 40% MAGNITUDE (SATURA EM
149800*    MAGNITUDE 7,0) - VARRE A TABELA INTEIRA UMA VEZ POR IMOVEL
149900*--------------------------------------------------------------*
150000 500-AVALIAR-TERREMOTOS.
150100
150200     MOVE ZERO  TO  WS-EQ-QTD-OK
150300     MOVE ZERO  TO  WS-EQ-MAG-MAX
150400     MOVE 1     TO  WS-IX-EQ
150500
150600     PERFORM 510-VARRER-TAB-TERREMOTO
150700         UNTIL WS-IX-EQ > WS-TERREMOTO-QTD
150800
150900     IF WS-EQ-QTD-OK = ZERO
151000        MOVE ZERO  TO  WS-SCORE-EQ
151100     ELSE
151200*           WS-EQ-SCORE-FREQ E WS-EQ-SCORE-MAG SAO CAMPOS
151300*           9(04)V9(04) DE PROPOSITO - COM A TABELA CHEIA
151400*           (500 OCORRENCIAS) O BRUTO CHEGA A 1000 ANTES DO
151500*           TETO ABAIXO, E UM CAMPO 9(03) ESTOURARIA E
151600*           TRUNCARIA ANTES DO TESTE "> 100" VER O VALOR REAL
151700        COMPUTE WS-EQ-SCORE-FREQ =
151800            (WS-EQ-QTD-OK / 50) * 100
151900        IF WS-EQ-SCORE-FREQ > 100
152000           MOVE 100  TO  WS-EQ-SCORE-FREQ
152100        END-IF
152200
152300        COMPUTE WS-EQ-SCORE-MAG =
152400            (WS-EQ-MAG-MAX / 7.0) * 100
152500        IF WS-EQ-SCORE-MAG > 100
152600           MOVE 100  TO  WS-EQ-SCORE-MAG
152700        END-IF
152800
152900        COMPUTE WS-SCORE-EQ ROUNDED =
153000            (0.6 * WS-EQ-SCORE-FREQ) + (0.4 * WS-EQ-SCORE-MAG)
153100        IF WS-SCORE-EQ > 100
153200           MOVE 100  TO  WS-SCORE-EQ
153300        END-IF
153400     END-IF
153500     .
153600
153700 510-VARRER-TAB-TERREMOTO.
153800*        SO CONTA O SISMO SE ELE ESTIVER DENTRO DA JANELA DE
153900*        OBSERVACAO (WS-DIAS-CORTE-EQ) E DENTRO DO RAIO DE
154000*        BUSCA DO IMOVEL - A DISTANCIA E CALCULADA NA MARRA
154100*        (HAVERSINE) PARA CADA SISMO DENTRO DA JANELA
154200
154300     IF WS-TE-DIAS(WS-IX-EQ) >= WS-DIAS-CORTE-EQ
154400        MOVE PROP-LAT               TO  WS-GEO-LAT1
154500        MOVE PROP-LON               TO  WS-GEO-LON1
154600        MOVE WS-TE-LAT(WS-IX-EQ)    TO  WS-GEO-LAT2
154700        MOVE WS-TE-LON(WS-IX-EQ)    TO  WS-GEO-LON2
154800        PERFORM 700-CALC-DISTANCIA
154900
155000        IF WS-GEO-DIST-KM NOT > WS-RAIO-PESQUISA
155100           ADD 1  TO  WS-EQ-QTD-OK
155200           IF WS-TE-MAG(WS-IX-EQ) > WS-EQ-MAG-MAX
155300              MOVE WS-TE-MAG(WS-IX-EQ)  TO  WS-EQ-MAG-MAX
155400           END-IF
155500        END-IF
155600     END-IF
155700
155800     ADD 1  TO  WS-IX-EQ
155900     .
156000*--------------------------------------------------------------*
156100*    AVALIAR A AMEACA DE INCENDIO PARA O IMOVEL CORRENTE
156200*    ESCORE = 40% FREQUENCIA (SATURA EM 20 FOCOS) + 30%
156300*    INTENSIDADE (FRP MAXIMO, SATURA EM 500) + 30% PROXIMIDADE
156400*    (QUANTO MAIS PERTO DO IMOVEL, MAIOR O ESCORE) - WS-WF-
156500*    DIST-MIN COMECA EM 999999 (BEM MAIOR QUE QUALQUER RAIO
156600*    REAL) SO PRA GARANTIR QUE O PRIMEIRO FOCO ACHADO SEMPRE
156700*    ENTRE NA COMPARACAO "MENOR QUE" DE 530-VARRER-TAB-INCENDIO -
156800*    A PARTIR DA V12 WS-WF-DIST-MIN TEM 6 DIGITOS INTEIROS,
156900*    ENTAO O LITERAL 999999 CABE INTEIRO NO CAMPO (ANTES DISSO
157000*    O CAMPO SO TINHA 5 DIGITOS E O MOVE CORTAVA O DIGITO DA
157100*    FRENTE, GRAVANDO 99999 EM VEZ DE 999999 - AINDA MAIOR QUE
157200*    QUALQUER RAIO REAL NA PRATICA, MAS ERA UM ESTOURO MESMO
157300*    ASSIM, E FOI CORRIGIDO DE FRENTE EM VEZ DE DEIXADO PASSAR)
157400*--------------------------------------------------------------*
157500 520-AVALIAR-INCENDIOS.
157600
157700     MOVE ZERO    TO  WS-WF-QTD-OK
157800     MOVE ZERO    TO  WS-WF-FRP-MAX
157900     MOVE 999999  TO  WS-WF-DIST-MIN
158000     MOVE 1       TO  WS-IX-WF
158100
158200     PERFORM 530-VARRER-TAB-INCENDIO
158300         UNTIL WS-IX-WF > WS-INCENDIO-QTD
158400
158500     IF WS-WF-QTD-OK = ZERO
158600        MOVE ZERO  TO  WS-SCORE-WF
158700     ELSE
158800*           OS TRES CAMPOS WS-WF-SCORE-* SAO 9(04)V9(04) PELO
158900*           MESMO MOTIVO DO TERREMOTO ACIMA - COM 1000 FOCOS
159000*           NA TABELA O BRUTO DA FREQUENCIA CHEGA A 5000, E
159100*           SO O TETO ABAIXO ("> 100") TRAZ DE VOLTA PRA 100
159200        COMPUTE WS-WF-SCORE-FREQ =
159300            (WS-WF-QTD-OK / 20) * 100
159400        IF WS-WF-SCORE-FREQ > 100
159500           MOVE 100  TO  WS-WF-SCORE-FREQ
159600        END-IF
159700
159800        COMPUTE WS-WF-SCORE-INT =
159900            (WS-WF-FRP-MAX / 500) * 100
160000        IF WS-WF-SCORE-INT > 100
160100           MOVE 100  TO  WS-WF-SCORE-INT
160200        END-IF
160300
160400*           WS-WF-DIST-MIN NUNCA E MAIOR QUE WS-RAIO-PESQUISA
160500*           NESTE PONTO (530-VARRER-TAB-INCENDIO SO GUARDA
160600*           FOCO DENTRO DO RAIO), ENTAO O ESCORE BRUTO AQUI
160700*           SEMPRE FICA ENTRE 0 E 100 - SO O TESTE "< 0" ABAIXO
160800*           E NECESSARIO, NUNCA ESTOURA PRA CIMA
160900        COMPUTE WS-WF-SCORE-PROX =
161000            100 - ((WS-WF-DIST-MIN / WS-RAIO-PESQUISA) * 100)
161100        IF WS-WF-SCORE-PROX < 0
161200           MOVE 0  TO  WS-WF-SCORE-PROX
161300        END-IF
161400
161500*           PESO 40% PRA FREQUENCIA DE FOCOS, 30% PRA INTENSIDADE
161600*           (FRP MAXIMO) E 30% PRA PROXIMIDADE - PESOS FIXADOS
161700*           JUNTO COM A AREA DE NEGOCIO, NAO SAO PARAMETRIZAVEIS
161800        COMPUTE WS-SCORE-WF ROUNDED =
161900            (0.4 * WS-WF-SCORE-FREQ) + (0.3 * WS-WF-SCORE-INT)
162000            + (0.3 * WS-WF-SCORE-PROX)
162100        IF WS-SCORE-WF > 100
162200           MOVE 100  TO  WS-SCORE-WF
162300        END-IF
162400     END-IF
162500     .
162600
162700 530-VARRER-TAB-INCENDIO.
162800*        MESMA LOGICA DO SISMO (JANELA + RAIO), MAS AQUI TAMBEM
162900*        GUARDA O MAIOR FRP E A MENOR DISTANCIA VISTOS ATE
163000*        AGORA, PORQUE O ESCORE DE INCENDIO PRECISA DOS DOIS
163100
163200*        TESTA A JANELA DE DIAS PRIMEIRO (MAIS BARATO) - SO CALCULA
163300*        DISTANCIA GEOGRAFICA (700-CALC-DISTANCIA, QUE TEM SENO E
163400*        COSSENO) SE O FOCO FOR RECENTE O SUFICIENTE
163500     IF WS-IE-DIAS(WS-IX-WF) >= WS-DIAS-CORTE-WF
163600        MOVE PROP-LAT               TO  WS-GEO-LAT1
163700        MOVE PROP-LON               TO  WS-GEO-LON1
163800        MOVE WS-IE-LAT(WS-IX-WF)    TO  WS-GEO-LAT2
163900        MOVE WS-IE-LON(WS-IX-WF)    TO  WS-GEO-LON2
164000        PERFORM 700-CALC-DISTANCIA
164100
164200        IF WS-GEO-DIST-KM NOT > WS-RAIO-PESQUISA
164300           ADD 1  TO  WS-WF-QTD-OK
164400*              GUARDA O MAIOR FRP JA VISTO NA JANELA/RAIO ATUAL -
164500*              USADO DEPOIS EM WS-WF-SCORE-INT (520-)
164600           IF WS-IE-FRP(WS-IX-WF) > WS-WF-FRP-MAX
164700              MOVE WS-IE-FRP(WS-IX-WF)  TO  WS-WF-FRP-MAX
164800           END-IF
164900*              E A MENOR DISTANCIA JA VISTA - USADA EM WS-WF-SCORE-
165000*              -PROX (520-) PARA O COMPONENTE DE PROXIMIDADE
165100           IF WS-GEO-DIST-KM < WS-WF-DIST-MIN
165200              MOVE WS-GEO-DIST-KM  TO  WS-WF-DIST-MIN
165300           END-IF
165400        END-IF
165500     END-IF
165600 
165700     ADD 1  TO  WS-IX-WF
165800     .
165900*--------------------------------------------------------------*
166000*    AVALIAR A AMEACA DE ALERTA METEOROLOGICO ATIVO
166100*    NAO TEM RAIO/DISTANCIA AQUI - O BOLETIM DE ALERTA JA
166200*    VEM AMARRADO NO PROP-ID DO IMOVEL, ENTAO O ESCORE E
166300*    SIMPLESMENTE A MAIOR SEVERIDADE ENTRE OS ALERTAS ATIVOS
166400*    DAQUELE IMOVEL (SE HOUVER MAIS DE UM)
166500*--------------------------------------------------------------*
166600 540-AVALIAR-ALERTAS.
166700
166800*    VARRE A TABELA DE ALERTAS INTEIRA (SO 300 POSICOES, BEM
166900*    MENOR QUE AS TABELAS DE EVENTO GEOGRAFICO) E FICA COM O
167000*    MAIOR ESCORE DE SEVERIDADE ENTRE OS QUE CASAM PELO PROP-ID
167100     MOVE ZERO  TO  WS-WA-SCORE-MAX
167200     MOVE 1     TO  WS-IX-WA
167300
167400     PERFORM 550-VARRER-TAB-ALERTA
167500         UNTIL WS-IX-WA > WS-ALERTA-QTD
167600
167700     MOVE WS-WA-SCORE-MAX  TO  WS-SCORE-WX
167800     .
167900
168000 550-VARRER-TAB-ALERTA.
168100
168200*    POSICAO A POSICAO - SO REAGE SE O PROP-ID DO ALERTA CASAR
168300*    COM O IMOVEL CORRENTE, SENAO SO AVANCA O INDICE
168400     IF WS-AE-PROP-ID(WS-IX-WA) = PROP-ID
168500        PERFORM 545-MAPEAR-SEVERIDADE
168600        IF WS-WA-SCORE-ATUAL > WS-WA-SCORE-MAX
168700           MOVE WS-WA-SCORE-ATUAL  TO  WS-WA-SCORE-MAX
168800        END-IF
168900     END-IF
169000
169100     ADD 1  TO  WS-IX-WA
169200     .
169300
169400 545-MAPEAR-SEVERIDADE.
169500*        TABELA FIXA DE SEVERIDADE PARA ESCORE - TEXTO IGUAL
169600*        AO DO BOLETIM DO SERVICO DE METEOROLOGIA - QUALQUER
169700*        TEXTO FORA DESTA LISTA CAI NO WHEN OTHER (ESCORE 0)
169800     EVALUATE WS-AE-SEVERITY(WS-IX-WA)
169900        WHEN 'Extreme'    MOVE 100  TO  WS-WA-SCORE-ATUAL
170000        WHEN 'Severe'     MOVE 75   TO  WS-WA-SCORE-ATUAL
170100        WHEN 'Moderate'   MOVE 50   TO  WS-WA-SCORE-ATUAL
170200        WHEN 'Minor'      MOVE 25   TO  WS-WA-SCORE-ATUAL
170300        WHEN 'Unknown'    MOVE 10   TO  WS-WA-SCORE-ATUAL
170400        WHEN OTHER        MOVE 0    TO  WS-WA-SCORE-ATUAL
170500     END-EVALUATE
170600     .
170700*--------------------------------------------------------------*
170800*    CALCULAR O ESCORE COMPOSTO E CLASSIFICAR O NIVEL DE RISCO
170900*    SOMA PONDERADA DOS 5 ESCORES (PESOS JA NORMALIZADOS EM
171000*    015-NORMALIZAR-PESOS, SOMAM 1,0000) - WX-SCORE-FL E HT
171100*    ENTRAM NA CONTA MAS FICAM SEMPRE ZERO NESTA VERSAO (SEM
171200*    BOLETIM DE ENCHENTE/CALOR AINDA - VER HISTORICO V10)
171300*--------------------------------------------------------------*
171400 560-CALCULAR-COMPOSTO.
171500
171600*    WS-SCORE-EQ/WF/WX/FL/HT JA FORAM CALCULADOS PELOS 500-/520-/
171700*    540- ANTES DESTE PERFORM (VER 030-PROCESSAR-CARTEIRA)
171800     COMPUTE WS-SCORE-COMP-BRUTO =
171900         (WS-PESO-EQ * WS-SCORE-EQ) + (WS-PESO-WF * WS-SCORE-WF)
172000         + (WS-PESO-WX * WS-SCORE-WX)
172100         + (WS-PESO-FL * WS-SCORE-FL)
172200         + (WS-PESO-HT * WS-SCORE-HT)
172300
172400*    WS-SCORE-COMP-BRUTO FICA GUARDADO SEM ARREDONDAR PARA A
172500*    CLASSIFICACAO EM 565- USAR OS LIMITES EXATOS
172600     COMPUTE WS-SCORE-COMP ROUNDED = WS-SCORE-COMP-BRUTO
172700
172800     PERFORM 565-CLASSIFICAR-NIVEL
172900     .
173000 
173100 565-CLASSIFICAR-NIVEL.
173200*        FAIXAS DE CLASSIFICACAO SOBRE O ESCORE BRUTO (ANTES
173300*        DO ARREDONDAMENTO PRA UMA CASA) - EXTREME >= 75,
173400*        HIGH >= 50, MODERATE >= 25, LOW ABAIXO DISSO
173500
173600     IF WS-SCORE-COMP-BRUTO >= 75
173700        MOVE 'Extreme'   TO  WS-NIVEL-RISCO
173800     ELSE
173900        IF WS-SCORE-COMP-BRUTO >= 50
174000           MOVE 'High'      TO  WS-NIVEL-RISCO
174100        ELSE
174200           IF WS-SCORE-COMP-BRUTO >= 25
174300              MOVE 'Moderate' TO  WS-NIVEL-RISCO
174400           ELSE
174500              MOVE 'Low'      TO  WS-NIVEL-RISCO
174600           END-IF
174700        END-IF
174800     END-IF
174900     .
175000*--------------------------------------------------------------*
175100*    GRAVAR A AVALIACAO DE RISCO DO IMOVEL CORRENTE
175200*--------------------------------------------------------------*
175300 630-GRAVAR-AVALIACAO.
175400
175500*    MONTA O REGISTRO DE SAIDA DA AVALIACAO (ARQ-AVALIACAO) A
175600*    PARTIR DO PROP-ID CORRENTE E DOS CINCO ESCORES/NIVEL JA
175700*    CALCULADOS EM 560-CALCULAR-COMPOSTO - NAO RECALCULA NADA
175800*    AQUI, SO TRANSCREVE PRO LAYOUT DE GRAVACAO
175900     MOVE PROP-ID          TO  RA-PROP-ID
176000     MOVE WS-SCORE-EQ      TO  RA-EQ-SCORE
176100     MOVE WS-SCORE-WF      TO  RA-WF-SCORE
176200     MOVE WS-SCORE-WX      TO  RA-WX-SCORE
176300     MOVE WS-SCORE-FL      TO  RA-FLOOD-SCORE
176400     MOVE WS-SCORE-HT      TO  RA-HEAT-SCORE
176500     MOVE WS-SCORE-COMP    TO  RA-COMP-SCORE
176600     MOVE WS-NIVEL-RISCO   TO  RA-RISK-LEVEL
176700
176800*    GRAVA E TESTA O FILE-STATUS - QUALQUER STATUS DIFERENTE DE
176900*    '00' (DISCO CHEIO, DATASET SEM ESPACO ALOCADO, ETC) ABORTA
177000*    O JOB EM 999-ERRO, NAO DEIXA PASSAR AVALIACAO PERDIDA
177100     WRITE REG-AVALIACAO  FROM  WS-REG-AVALIACAO
177200     IF WS-FS-AVALIA  NOT = '00'
177300        MOVE 'ERRO NA GRAVACAO DA AVALIACAO'  TO WS-MSG
177400        MOVE  WS-FS-AVALIA                    TO WS-FS-MSG
177500        GO TO 999-ERRO
177600     END-IF
177700     .
177800*--------------------------------------------------------------*
177900*    IMPRIMIR A LINHA DE DETALHE DO IMOVEL NO RELATORIO
178000*    A LINHA SAI SEMPRE NO MESMO LAYOUT COLUNAR, MESMO QUANDO
178100*    O IMOVEL NAO TEVE NENHUMA AMEACA (TODOS OS ESCORES ZERO
178200*    E NIVEL 'Low') - NAO HA MENSAGEM ALTERNATIVA NESTE CASO
178300*--------------------------------------------------------------*
178400 640-IMPRIMIR-DETALHE.
178500
178600*    QUEBRA DE PAGINA POR CONTAGEM DE LINHA (WS-CTLIN), NAO POR
178700*    CONTROL BREAK DE CHAVE - 54 LINHAS DE DETALHE POR PAGINA
178800     IF WS-CTLIN > 54
178900        PERFORM 040-IMPRIMIR-CABECALHO
179000     END-IF
179100
179200*    MOVE SPACES LIMPA A LINHA INTEIRA (INCLUSIVE OS FILLERS DE
179300*    ESPACAMENTO ENTRE COLUNAS) ANTES DE PREENCHER OS CAMPOS -
179400*    EVITA LIXO DE UMA GRAVACAO ANTERIOR (WS-LINRESUMO/WS-LINTOP5
179500*    SAO REDEFINES DO MESMO LAYOUT, ENTAO O CUIDADO E NECESSARIO)
179600     MOVE SPACES           TO  WS-LINDET
179700     MOVE PROP-ID          TO  WS-LD-PROP-ID
179800     MOVE WS-SCORE-EQ      TO  WS-LD-EQ
179900     MOVE WS-SCORE-WF      TO  WS-LD-WF
180000     MOVE WS-SCORE-WX      TO  WS-LD-WX
180100     MOVE WS-SCORE-FL      TO  WS-LD-FL
180200     MOVE WS-SCORE-HT      TO  WS-LD-HT
180300     MOVE WS-SCORE-COMP    TO  WS-LD-COMP
180400     MOVE WS-NIVEL-RISCO   TO  WS-LD-NIVEL
180500
180600     WRITE REG-RELATORIO  FROM  WS-LINDET
180700     IF WS-FS-REL  NOT = '00'
180800        MOVE 'ERRO NA GRAVACAO DO DETALHE'  TO WS-MSG
180900        MOVE  WS-FS-REL                     TO WS-FS-MSG
181000        GO TO 999-ERRO
181100     END-IF
181200*    WS-CTLIN CONTA LINHAS NA PAGINA ATUAL (RESETADA EM 040-
181300*    -IMPRIMIR-CABECALHO), WS-CTIMPR CONTA O TOTAL DE IMOVEIS
181400*    IMPRESSOS NO RELATORIO INTEIRO (VAI PRO RESUMO FINAL)
181500     ADD 1  TO  WS-CTLIN
181600
181700     ADD 1  TO  WS-CTIMPR
181800     .
181900*--------------------------------------------------------------*
182000*    ACUMULAR OS TOTAIS DE CONTROLE DA CARTEIRA
182100*--------------------------------------------------------------*
182200 600-ACUMULAR-CONTROLE.
182300
182400*    ALIMENTA OS TOTAIS DA CARTEIRA (WS-CONTROLE-PORTFOLIO) QUE
182500*    SO SAO IMPRESSOS NO FIM DO JOB, EM 800-IMPRIMIR-RESUMO - E
182600*    CHAMADO PRA TODO IMOVEL PROCESSADO, INDEPENDENTE DO NIVEL
182700*    DE RISCO DAR EM ALGUMA AMEACA OU NAO
182800     ADD 1               TO  WS-QTD-PROPRIEDADES
182900     ADD WS-SCORE-COMP   TO  WS-SOMA-COMPOSTO
183000
183100*    UM SO CONTADOR POR FAIXA - O NIVEL JA SAIU PRONTO DE 560-
183200*    -CALCULAR-COMPOSTO, AQUI SO CLASSIFICA PRO TOTAL
183300     EVALUATE WS-NIVEL-RISCO
183400        WHEN 'Extreme'   ADD 1  TO  WS-QTD-EXTREMO
183500        WHEN 'High'      ADD 1  TO  WS-QTD-ALTO
183600        WHEN 'Moderate'  ADD 1  TO  WS-QTD-MODERADO
183700        WHEN OTHER       ADD 1  TO  WS-QTD-BAIXO
183800     END-EVALUATE
183900     .
184000*--------------------------------------------------------------*
184100*    MANTER A TABELA DOS 5 IMOVEIS DE MAIOR RISCO (DESC.)
184200*    EMPATES MANTEM A ORDEM DE CHEGADA (COMPARACAO ESTRITA)
184300*    ENQUANTO A TABELA NAO ENCHE (< 5), TODO IMOVEL ENTRA E
184400*    SOBE ATE A POSICAO CERTA POR INSERCAO (615-SUBIR-TOP5) -
184500*    DEPOIS DE CHEIA, SO ENTRA SE FOR MAIOR QUE O 5O COLOCADO
184600*    (">"ESTRITO, NAO ">=", PRA NAO DESLOCAR QUEM CHEGOU ANTES)
184700*--------------------------------------------------------------*
184800 610-ATUALIZAR-TOP5.
184900
185000*    ENQUANTO A TABELA AINDA NAO TEM 5 IMOVEIS, TODO IMOVEL
185100*    ENTRA DIRETO NA PROXIMA POSICAO LIVRE E DEPOIS SOBE ATE
185200*    ACHAR SEU LUGAR (615-SUBIR-TOP5 FAZ A BOLHA DE UMA VEZ SO)
185300     IF WS-TOP5-QTD < 5
185400        ADD 1  TO  WS-TOP5-QTD
185500        MOVE PROP-ID          TO  WS-T5-PROP-ID(WS-TOP5-QTD)
185600        MOVE WS-SCORE-COMP    TO  WS-T5-SCORE(WS-TOP5-QTD)
185700        MOVE WS-NIVEL-RISCO   TO  WS-T5-NIVEL(WS-TOP5-QTD)
185800        MOVE WS-TOP5-QTD      TO  WS-IX-T5
185900        PERFORM 615-SUBIR-TOP5
186000            UNTIL WS-IX-T5 = 1
186100     ELSE
186200*    TABELA JA CHEIA (5 POSICOES) - SO ENTRA SE FOR ESTRITAMENTE
186300*    MAIOR QUE O 5O COLOCADO ATUAL, SUBSTITUINDO ESSA POSICAO
186400*    E SUBINDO DALI PRA CIMA DA MESMA FORMA
186500        IF WS-SCORE-COMP > WS-T5-SCORE(5)
186600           MOVE PROP-ID          TO  WS-T5-PROP-ID(5)
186700           MOVE WS-SCORE-COMP    TO  WS-T5-SCORE(5)
186800           MOVE WS-NIVEL-RISCO   TO  WS-T5-NIVEL(5)
186900           MOVE 5                TO  WS-IX-T5
187000           PERFORM 615-SUBIR-TOP5
187100               UNTIL WS-IX-T5 = 1
187200        END-IF
187300     END-IF
187400     .
187500 
187600 615-SUBIR-TOP5.
187700*        TROCA POSICAO/PROXIMA-POSICAO ENQUANTO O RECEM-CHEGADO
187800*        FOR MAIOR QUE O VIZINHO DE CIMA - E UMA BOLHA CURTA,
187900*        SO ATE 5 POSICOES, NAO PRECISA DE ORDENACAO GERAL
188000
188100     IF WS-T5-SCORE(WS-IX-T5) > WS-T5-SCORE(WS-IX-T5 - 1)
188200        MOVE WS-T5-PROP-ID(WS-IX-T5)     TO  WS-T5-TEMP-ID
188300        MOVE WS-T5-SCORE(WS-IX-T5)       TO  WS-T5-TEMP-SCORE
188400        MOVE WS-T5-NIVEL(WS-IX-T5)       TO  WS-T5-TEMP-NIVEL
188500 
188600        MOVE WS-T5-PROP-ID(WS-IX-T5 - 1) TO
188700             WS-T5-PROP-ID(WS-IX-T5)
188800        MOVE WS-T5-SCORE(WS-IX-T5 - 1)   TO
188900             WS-T5-SCORE(WS-IX-T5)
189000        MOVE WS-T5-NIVEL(WS-IX-T5 - 1)   TO
189100             WS-T5-NIVEL(WS-IX-T5)
189200
189300*    O VIZINHO DE CIMA DESCE PARA A POSICAO ATUAL (JA COPIADO
189400*    ACIMA), E O RECEM-CHEGADO (GUARDADO EM WS-T5-TEMP-*) VAI
189500*    PARA A POSICAO DO VIZINHO - TROCA CLASSICA DE BOLHA
189600        MOVE WS-T5-TEMP-ID     TO  WS-T5-PROP-ID(WS-IX-T5 - 1)
189700        MOVE WS-T5-TEMP-SCORE  TO  WS-T5-SCORE(WS-IX-T5 - 1)
189800        MOVE WS-T5-TEMP-NIVEL  TO  WS-T5-NIVEL(WS-IX-T5 - 1)
189900
190000        SUBTRACT 1  FROM  WS-IX-T5
190100     ELSE
190200*    PAROU DE SUBIR - OU CHEGOU NO TOPO OU JA NAO E MAIOR QUE O
190300*    VIZINHO DE CIMA - FORCA WS-IX-T5 = 1 PARA SAIR DO PERFORM
190400*    UNTIL DO CHAMADOR (610-ATUALIZAR-TOP5)
190500        MOVE 1  TO  WS-IX-T5
190600     END-IF
190700     .
190800*--------------------------------------------------------------*
190900*    IMPRIMIR CABECALHO DO RELATORIO (TAMBEM EM QUEBRA DE PAG.)
191000*--------------------------------------------------------------*
191100 040-IMPRIMIR-CABECALHO.
191200
191300*    CHAMADO NO INICIO DO JOB E DE NOVO A CADA QUEBRA DE PAGINA
191400*    (VER 640-IMPRIMIR-DETALHE) - AFTER PAGE NA PRIMEIRA WRITE
191500*    SALTA PRA PROXIMA FOLHA ANTES DE IMPRIMIR O TITULO
191600     ADD 1  TO  WS-PAG-CAB
191700     MOVE WS-PAG-CAB  TO  WS-PAG-CAB-ED
191800
191900*    CADA WRITE ABAIXO TESTA O PROPRIO FILE-STATUS EM SEGUIDA -
192000*    MESMO PADRAO REPETIDO NAS DUAS LINHAS DE TITULO (CAB1/CAB2)
192100*    E NOS DOIS HIFENS QUE AS SEPARAM, CADA QUAL COM SUA PROPRIA
192200*    MENSAGEM DE ERRO PARA LOCALIZAR QUAL LINHA FALHOU
192300     WRITE REG-RELATORIO FROM WS-CAB1
192400         AFTER PAGE
192500     IF WS-FS-REL NOT = '00'
192600        MOVE 'ERRO GRAVACAO CAB1'  TO WS-MSG
192700        MOVE WS-FS-REL             TO WS-FS-MSG
192800        GO TO 999-ERRO
192900     END-IF
193000
193100*    HIFEN SEPARANDO O TITULO (CAB1) DOS ROTULOS DE COLUNA (CAB2)
193200     WRITE REG-RELATORIO FROM WS-HIFEN
193300     IF WS-FS-REL NOT = '00'
193400        MOVE 'ERRO GRAVACAO HIFEN-1'  TO WS-MSG
193500        MOVE WS-FS-REL                TO WS-FS-MSG
193600        GO TO 999-ERRO
193700     END-IF
193800
193900*    ROTULOS DE COLUNA (VER LAYOUT DE WS-CAB2 NA WORKING-STORAGE)
194000     WRITE REG-RELATORIO FROM WS-CAB2
194100     IF WS-FS-REL NOT = '00'
194200        MOVE 'ERRO GRAVACAO CAB2'  TO WS-MSG
194300        MOVE WS-FS-REL             TO WS-FS-MSG
194400        GO TO 999-ERRO
194500     END-IF
194600
194700*    HIFEN FECHANDO O BLOCO DE CABECALHO, ANTES DA PRIMEIRA LINHA
194800*    DE DETALHE DO IMOVEL SEGUINTE
194900     WRITE REG-RELATORIO FROM WS-HIFEN
195000     IF WS-FS-REL NOT = '00'
195100        MOVE 'ERRO GRAVACAO HIFEN-2'  TO WS-MSG
195200        MOVE WS-FS-REL                TO WS-FS-MSG
195300        GO TO 999-ERRO
195400     END-IF
195500
195600*    RESETA O CONTADOR DE LINHA DA PAGINA - AS 4 LINHAS DE
195700*    CABECALHO ACIMA JA CONTAM CONTRA O LIMITE DE 54 (VER 640-
195800*    -IMPRIMIR-DETALHE), POR ISSO COMECA EM 4 E NAO EM ZERO
195900     MOVE 4  TO  WS-CTLIN
196000     .
196100*--------------------------------------------------------------*
196200*    PROCEDIMENTOS FINAIS - RESUMO E ENCERRAMENTO
196300*--------------------------------------------------------------*
196400 090-TERMINAR.
196500
196600*    CHAMADO SO NA SAIDA NORMAL (WS-EOF-IMOVEL = 'S' NO 010-
196700*    -INICIAR) - REPETE A DATA-HORA PORQUE O JOB PODE RODAR
196800*    ATRAVESSANDO A MEIA-NOITE EM CARTEIRAS MUITO GRANDES
196900     PERFORM 015-DATA-HORA
197000
197100     DISPLAY ' *----------------------------------------*'
197200     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
197300     DISPLAY ' *----------------------------------------*'
197400
197500*    RESUMO AGREGADO DA CARTEIRA VAI SEMPRE NO RELATORIO,
197600*    MESMO QUANDO WS-CTLIDO = ZERO (VER GUARDA NO 800-)
197700     PERFORM 800-IMPRIMIR-RESUMO
197800
197900*    CONTADORES DE CONTROLE - CONFERENCIA DE BATIDA (BALANCEAMENTO)
198000*    ENTRE O QUE FOI LIDO NO PORTFOLIO.DAT E O QUE FOI IMPRESSO,
198100*    MAIS O TOTAL DE EVENTOS DE AMEACA QUE ESTOURARAM AS TABELAS
198200*    (WS-CT-IGNORADOS, SOMADO NOS 107-/117-/127- DE CADA CARGA)
198300     DISPLAY ' *========================================*'
198400     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG012         *'
198500     DISPLAY ' *----------------------------------------*'
198600     DISPLAY ' * IMOVEIS LIDOS       = ' WS-CTLIDO
198700     DISPLAY ' * LINHAS IMPRESSAS    = ' WS-CTIMPR
198800     DISPLAY ' * EVENTOS IGNORADOS   = ' WS-CT-IGNORADOS
198900     DISPLAY ' *========================================*'
199000
199100*    FECHA OS SEIS ARQUIVOS SO DEPOIS DE IMPRESSO O RESUMO -
199200*    O RESUMO USA SOMENTE CAMPOS DE WORKING-STORAGE, NAO
199300*    PRECISA DE NENHUM ARQUIVO ABERTO
199400     PERFORM 095-FECHAR-ARQUIVOS
199500
199600     DISPLAY ' *----------------------------------------*'
199700     DISPLAY ' *      TERMINO NORMAL DO CGPRG012         *'
199800     DISPLAY ' *----------------------------------------*'
199900     .
200000*--------------------------------------------------------------*
200100*    IMPRIMIR O RESUMO DA CARTEIRA (AGREGADOR)
200200*    UMA LINHA WS-LINRESUMO POR TOTAL - LABEL + VALOR EDITADO,
200300*    SEMPRE MOVE SPACES ANTES PORQUE A AREA E COMPARTILHADA
200400*    (REDEFINES) COM WS-LINDET E WS-LINTOP5, ENTAO PODE VIR
200500*    SUJA DA ULTIMA LINHA DE DETALHE ESCRITA NO IMOVEL ANTERIOR
200600*--------------------------------------------------------------*
200700 800-IMPRIMIR-RESUMO.
200800
200900*    PROTEGE CONTRA DIVISAO POR ZERO QUANDO O ARQUIVO DE IMOVEIS
201000*    VEIO VAZIO (NENHUM REGISTRO PROCESSADO NO JOB TODO)
201100     IF WS-QTD-PROPRIEDADES = ZERO
201200        MOVE ZERO  TO  WS-MEDIA-COMPOSTO
201300     ELSE
201400        COMPUTE WS-MEDIA-COMPOSTO ROUNDED =
201500            WS-SOMA-COMPOSTO / WS-QTD-PROPRIEDADES
201600     END-IF
201700
201800*    DAQUI PRA BAIXO E UMA SEQUENCIA DE WRITE FROM WS-LINRESUMO,
201900*    UM POR LINHA DO RODAPE - CADA MOVE SPACES LIMPA A AREA
202000*    COMPARTILHADA (REDEFINES) ANTES DE MONTAR O LABEL/VALOR
202100*    SEGUINTE, E CADA WRITE TESTA O FILE-STATUS SEPARADAMENTE
202200*    (NUMERO DIFERENTE NA MENSAGEM DE ERRO PRA LOCALIZAR QUAL
202300*    DAS LINHAS FALHOU NA GRAVACAO, SEM PRECISAR DE DUMP)
202400     WRITE REG-RELATORIO FROM WS-HIFEN
202500     IF WS-FS-REL NOT = '00'
202600        MOVE 'ERRO GRAVACAO RESUMO-1'  TO WS-MSG
202700        MOVE WS-FS-REL                 TO WS-FS-MSG
202800        GO TO 999-ERRO
202900     END-IF
203000
203100*    LINHA 1 DE 5 DO RODAPE - QUANTIDADE TOTAL DE IMOVEIS QUE
203200*    PASSARAM PELO 030-PROCESSAR-CARTEIRA NESTE JOB
203300     MOVE SPACES              TO  WS-LINRESUMO
203400     MOVE 'TOTAL DE IMOVEIS AVALIADOS'  TO  WS-LR-LABEL
203500     MOVE WS-QTD-PROPRIEDADES           TO  WS-LR-VALOR
203600     WRITE REG-RELATORIO FROM WS-LINRESUMO
203700*    SEGUNDA LINHA DO RODAPE - MESMO TESTE DE FILE-STATUS
203800     IF WS-FS-REL NOT = '00'
203900        MOVE 'ERRO GRAVACAO RESUMO-2'  TO WS-MSG
204000        MOVE WS-FS-REL                 TO WS-FS-MSG
204100        GO TO 999-ERRO
204200     END-IF
204300
204400*    LINHA 2 - MEDIA ARITMETICA DO WS-SCORE-COMP DE TODOS OS
204500*    IMOVEIS (JA CALCULADA ACIMA, PROTEGIDA CONTRA DIV/ZERO)
204600     MOVE SPACES              TO  WS-LINRESUMO
204700     MOVE 'ESCORE COMPOSTO MEDIO'      TO  WS-LR-LABEL
204800     MOVE WS-MEDIA-COMPOSTO             TO  WS-LR-VALOR
204900     WRITE REG-RELATORIO FROM WS-LINRESUMO
205000*    TERCEIRA LINHA DO RODAPE - MESMO TESTE
205100     IF WS-FS-REL NOT = '00'
205200        MOVE 'ERRO GRAVACAO RESUMO-3'  TO WS-MSG
205300        MOVE WS-FS-REL                 TO WS-FS-MSG
205400        GO TO 999-ERRO
205500     END-IF
205600
205700*    LINHAS 3 A 6 - DISTRIBUICAO DA CARTEIRA PELOS QUATRO NIVEIS
205800*    DE RISCO (WS-QTD-EXTREMO/ALTO/MODERADO/BAIXO, ACUMULADOS EM
205900*    600-ACUMULAR-CONTROLE A CADA IMOVEL) - SOMA DAS QUATRO DEVE
206000*    BATER COM WS-QTD-PROPRIEDADES DA LINHA 1
206100     MOVE SPACES              TO  WS-LINRESUMO
206200     MOVE 'IMOVEIS COM RISCO EXTREME'  TO  WS-LR-LABEL
206300     MOVE WS-QTD-EXTREMO                TO  WS-LR-VALOR
206400     WRITE REG-RELATORIO FROM WS-LINRESUMO
206500*    PRIMEIRA DAS 4 LINHAS DE DISTRIBUICAO POR NIVEL - MESMO TESTE
206600     IF WS-FS-REL NOT = '00'
206700        MOVE 'ERRO GRAVACAO RESUMO-4'  TO WS-MSG
206800        MOVE WS-FS-REL                 TO WS-FS-MSG
206900        GO TO 999-ERRO
207000     END-IF
207100
207200*    QUARTA LINHA - CONTAGEM DE RISCO 'HIGH' (WS-QTD-ALTO)
207300     MOVE SPACES              TO  WS-LINRESUMO
207400     MOVE 'IMOVEIS COM RISCO HIGH'     TO  WS-LR-LABEL
207500     MOVE WS-QTD-ALTO                   TO  WS-LR-VALOR
207600     WRITE REG-RELATORIO FROM WS-LINRESUMO
207700*    SEGUNDA LINHA DE DISTRIBUICAO POR NIVEL - MESMO TESTE
207800     IF WS-FS-REL NOT = '00'
207900        MOVE 'ERRO GRAVACAO RESUMO-5'  TO WS-MSG
208000        MOVE WS-FS-REL                 TO WS-FS-MSG
208100        GO TO 999-ERRO
208200     END-IF
208300
208400*    QUINTA LINHA - CONTAGEM DE RISCO 'MODERATE' (WS-QTD-MODERADO)
208500     MOVE SPACES              TO  WS-LINRESUMO
208600     MOVE 'IMOVEIS COM RISCO MODERATE' TO  WS-LR-LABEL
208700     MOVE WS-QTD-MODERADO                TO  WS-LR-VALOR
208800     WRITE REG-RELATORIO FROM WS-LINRESUMO
208900*    TERCEIRA LINHA DE DISTRIBUICAO POR NIVEL - MESMO TESTE
209000     IF WS-FS-REL NOT = '00'
209100        MOVE 'ERRO GRAVACAO RESUMO-6'  TO WS-MSG
209200        MOVE WS-FS-REL                 TO WS-FS-MSG
209300        GO TO 999-ERRO
209400     END-IF
209500
209600*    SEXTA LINHA - CONTAGEM DE RISCO 'LOW' (WS-QTD-BAIXO)
209700     MOVE SPACES              TO  WS-LINRESUMO
209800     MOVE 'IMOVEIS COM RISCO LOW'      TO  WS-LR-LABEL
209900     MOVE WS-QTD-BAIXO                   TO  WS-LR-VALOR
210000     WRITE REG-RELATORIO FROM WS-LINRESUMO
210100*    QUARTA LINHA DE DISTRIBUICAO POR NIVEL - MESMO TESTE
210200     IF WS-FS-REL NOT = '00'
210300        MOVE 'ERRO GRAVACAO RESUMO-7'  TO WS-MSG
210400        MOVE WS-FS-REL                 TO WS-FS-MSG
210500        GO TO 999-ERRO
210600     END-IF
210700
210800*    HIFEN DE FECHAMENTO DO BLOCO DE DISTRIBUICAO, ANTES DO
210900*    CABECALHO DO TOP-5 LOGO ABAIXO
211000     WRITE REG-RELATORIO FROM WS-HIFEN
211100*    HIFEN DE FECHAMENTO DO BLOCO - MESMO TESTE
211200     IF WS-FS-REL NOT = '00'
211300        MOVE 'ERRO GRAVACAO RESUMO-8'  TO WS-MSG
211400        MOVE WS-FS-REL                 TO WS-FS-MSG
211500        GO TO 999-ERRO
211600     END-IF
211700
211800*    LINHA DE TITULO DO BLOCO TOP-5, SEM VALOR (WS-LR-VALOR FICA
211900*    EM SPACES, SO O LABEL E ESCRITO)
212000     MOVE SPACES              TO  WS-LINRESUMO
212100     MOVE 'TOP 5 HIGHEST RISK'         TO  WS-LR-LABEL
212200     WRITE REG-RELATORIO FROM WS-LINRESUMO
212300*    TITULO DO BLOCO TOP-5 - MESMO TESTE
212400     IF WS-FS-REL NOT = '00'
212500        MOVE 'ERRO GRAVACAO RESUMO-9'  TO WS-MSG
212600        MOVE WS-FS-REL                 TO WS-FS-MSG
212700        GO TO 999-ERRO
212800     END-IF
212900
213000*    IMPRIME O BLOCO TOP-5 NA ORDEM EM QUE 610-ATUALIZAR-TOP5
213100*    DEIXOU A TABELA (JA DECRESCENTE) - WS-TOP5-QTD PODE SER
213200*    MENOR QUE 5 SE A CARTEIRA TEVE MENOS DE 5 IMOVEIS NO JOB
213300     MOVE 1  TO  WS-IX-T5
213400     PERFORM 810-IMPRIMIR-TOP5
213500         UNTIL WS-IX-T5 > WS-TOP5-QTD
213600
213700     WRITE REG-RELATORIO FROM WS-HIFEN
213800*    HIFEN FINAL DO RELATORIO - MESMO TESTE
213900     IF WS-FS-REL NOT = '00'
214000        MOVE 'ERRO GRAVACAO RESUMO-10'  TO WS-MSG
214100        MOVE WS-FS-REL                  TO WS-FS-MSG
214200        GO TO 999-ERRO
214300     END-IF
214400     .
214500 
214600 810-IMPRIMIR-TOP5.
214700
214800*    IMPRIME UMA POSICAO DO RANKING (WS-IX-T5) POR CHAMADA -
214900*    WS-LT-RANK RECEBE O NUMERO PURO DA POSICAO, NAO TEM EDICAO
215000*    PRA TEXTO ('1O LUGAR' ETC) NESTA VERSAO, SO O DIGITO
215100     MOVE SPACES                     TO  WS-LINTOP5
215200     MOVE WS-IX-T5                   TO  WS-LT-RANK
215300     MOVE WS-T5-PROP-ID(WS-IX-T5)    TO  WS-LT-PROP-ID
215400     MOVE WS-T5-SCORE(WS-IX-T5)      TO  WS-LT-SCORE
215500     MOVE WS-T5-NIVEL(WS-IX-T5)      TO  WS-LT-NIVEL
215600 
215700     WRITE REG-RELATORIO FROM WS-LINTOP5
215800     IF WS-FS-REL NOT = '00'
215900        MOVE 'ERRO GRAVACAO TOP5'  TO WS-MSG
216000        MOVE WS-FS-REL             TO WS-FS-MSG
216100        GO TO 999-ERRO
216200     END-IF
216300 
216400     ADD 1  TO  WS-IX-T5
216500     .
216600*--------------------------------------------------------------*
216700*    FECHAR OS ARQUIVOS
216800*--------------------------------------------------------------*
216900 095-FECHAR-ARQUIVOS.
217000
217100*    SEIS CLOSEs SIMETRICOS AOS SEIS OPENs DE 020-ABRIR-
217200*    -ARQUIVOS, MESMA VERIFICACAO DE FILE-STATUS EM CADA UM
217300     CLOSE  IMOVEIS
217400     IF WS-FS-IMOVEL  NOT = '00'
217500        MOVE  'ERRO AO FECHAR O IMOVEIS'  TO WS-MSG
217600        MOVE   WS-FS-IMOVEL               TO WS-FS-MSG
217700        GO TO  999-ERRO
217800     END-IF
217900
218000*    AS TRES TABELAS DE EVENTO (SISMO/FOCO/ALERTA) JA ESTAO
218100*    INTEIRAS EM MEMORIA A ESTA ALTURA - OS TRES CLOSE ABAIXO SO
218200*    LIBERAM O DATASET, NAO HA MAIS LEITURA DELES NO JOB
218300     CLOSE  TERREMOTOS
218400     IF WS-FS-TERREM  NOT = '00'
218500        MOVE  'ERRO AO FECHAR TERREMOTOS'  TO WS-MSG
218600        MOVE   WS-FS-TERREM                TO WS-FS-MSG
218700        GO TO  999-ERRO
218800     END-IF
218900
219000*    IDEM PARA O BOLETIM DE FOCO DE CALOR (WS-TAB-INCENDIO JA
219100*    CARREGADA)
219200     CLOSE  INCENDIOS
219300     IF WS-FS-INCEND  NOT = '00'
219400        MOVE  'ERRO AO FECHAR INCENDIOS'  TO WS-MSG
219500        MOVE   WS-FS-INCEND               TO WS-FS-MSG
219600        GO TO  999-ERRO
219700     END-IF
219800
219900*    IDEM PARA O BOLETIM METEOROLOGICO (WS-TAB-ALERTA JA CARREGADA)
220000     CLOSE  ALERTAS
220100     IF WS-FS-ALERTA  NOT = '00'
220200        MOVE  'ERRO AO FECHAR O ALERTAS'  TO WS-MSG
220300        MOVE   WS-FS-ALERTA               TO WS-FS-MSG
220400        GO TO  999-ERRO
220500     END-IF
220600
220700*    AVALIACAO E RELATORIO SO FECHAM DEPOIS DE GRAVADA A ULTIMA
220800*    LINHA DE 800-IMPRIMIR-RESUMO (CHAMADO ANTES DESTE PARAGRAFO
220900*    EM 090-TERMINAR)
221000     CLOSE  AVALIACAO
221100     IF WS-FS-AVALIA  NOT = '00'
221200        MOVE  'ERRO AO FECHAR AVALIACAO'  TO WS-MSG
221300        MOVE   WS-FS-AVALIA               TO WS-FS-MSG
221400        GO TO  999-ERRO
221500     END-IF
221600
221700     CLOSE  RELATORIO
221800     IF WS-FS-REL  NOT = '00'
221900        MOVE  'ERRO AO FECHAR O RELATORIO'  TO WS-MSG
222000        MOVE   WS-FS-REL                    TO WS-FS-MSG
222100        GO TO  999-ERRO
222200     END-IF
222300     .
222400*--------------------------------------------------------------*
222500*    CALCULAR A DISTANCIA HAVERSINE ENTRE DOIS PONTOS (KM)
222600*    RAIO DA TERRA = 6371 KM - SEM FUNCTION INTRINSECA, TUDO
222700*    POR SERIE DE TAYLOR (SENO/COSSENO) E NEWTON-RAPHSON (RAIZ)
222800*    ENTRA COM WS-GEO-LAT1/LON1 (IMOVEL) E WS-GEO-LAT2/LON2
222900*    (FOCO OU EPICENTRO) JA MOVIDOS PELO PARAGRAFO CHAMADOR,
223000*    E DEVOLVE A DISTANCIA EM KM EM WS-GEO-DIST-KM
223100*--------------------------------------------------------------*
223200 700-CALC-DISTANCIA.
223300
223400*        PASSO 1 - CONVERTER AS DUAS LATITUDES DE GRAU PRA
223500*        RADIANO (FORMULA SO FUNCIONA EM RADIANO)
223600     COMPUTE WS-GEO-LAT1-RAD = WS-GEO-LAT1 * WS-GRAUS-P-RAD
223700     COMPUTE WS-GEO-LAT2-RAD = WS-GEO-LAT2 * WS-GRAUS-P-RAD
223800*        PASSO 2 - DIFERENCA DE LATITUDE E DE LONGITUDE, JA
223900*        CONVERTIDA E JA DIVIDIDA POR 2 (A FORMULA PRECISA DO
224000*        SENO DA METADE DO ANGULO, NAO DO ANGULO INTEIRO)
224100     COMPUTE WS-GEO-DLAT-RAD =
224200         (WS-GEO-LAT2 - WS-GEO-LAT1) * WS-GRAUS-P-RAD / 2
224300     COMPUTE WS-GEO-DLON-RAD =
224400         (WS-GEO-LON2 - WS-GEO-LON1) * WS-GRAUS-P-RAD / 2
224500
224600*        PASSO 3 - CHAMAR A ROTINA DE SENO/COSSENO 4 VEZES,
224700*        UMA PARA CADA VALOR QUE A FORMULA PRECISA - SEMPRE
224800*        PELO MESMO CAMINHO (CARREGA WS-TRIG-ANGULO, PERFORM,
224900*        DESCARREGA O RESULTADO QUE INTERESSA NAQUELE PONTO)
225000     MOVE WS-GEO-DLAT-RAD  TO  WS-TRIG-ANGULO
225100     PERFORM 720-CALC-SENO-COSSENO
225200     MOVE WS-TRIG-SENO     TO  WS-GEO-SEN-DLAT2
225300
225400     MOVE WS-GEO-DLON-RAD  TO  WS-TRIG-ANGULO
225500     PERFORM 720-CALC-SENO-COSSENO
225600     MOVE WS-TRIG-SENO     TO  WS-GEO-SEN-DLON2
225700
225800     MOVE WS-GEO-LAT1-RAD  TO  WS-TRIG-ANGULO
225900     PERFORM 720-CALC-SENO-COSSENO
226000     MOVE WS-TRIG-COSSENO  TO  WS-GEO-COS-LAT1
226100
226200     MOVE WS-GEO-LAT2-RAD  TO  WS-TRIG-ANGULO
226300     PERFORM 720-CALC-SENO-COSSENO
226400     MOVE WS-TRIG-COSSENO  TO  WS-GEO-COS-LAT2
226500
226600*        PASSO 4 - MONTAR O "A" DA FORMULA DE HAVERSINE:
226700*        A = SEN2(DLAT/2) + COS(LAT1)*COS(LAT2)*SEN2(DLON/2)
226800     COMPUTE WS-GEO-VALOR-A =
226900         (WS-GEO-SEN-DLAT2 * WS-GEO-SEN-DLAT2)
227000         + (WS-GEO-COS-LAT1 * WS-GEO-COS-LAT2
227100            * WS-GEO-SEN-DLON2 * WS-GEO-SEN-DLON2)
227200
227300*        AS DUAS VALIDACOES ABAIXO SO EXISTEM PRA COBRIR ERRO
227400*        DE ARREDONDAMENTO DA SERIE DE TAYLOR (O "A" TEORICO
227500*        NUNCA PASSA DE 1 NEM FICA NEGATIVO, MAS A APROXIMACAO
227600*        POR SERIE TRUNCADA AS VEZES ESCAPA POR UMA CASA MINIMA)
227700     IF WS-GEO-VALOR-A > 1
227800        MOVE 1  TO  WS-GEO-VALOR-A
227900     END-IF
228000     IF WS-GEO-VALOR-A < 0
228100        MOVE 0  TO  WS-GEO-VALOR-A
228200     END-IF
228300
228400     COMPUTE WS-GEO-VALOR-1MA = 1 - WS-GEO-VALOR-A
228500
228600*        PASSO 5 - RAIZ DE "A" E DE "1-A", USADAS NA RAZAO
228700*        QUE VAI VIRAR ARCO-TANGENTE NO PASSO SEGUINTE
228800     MOVE WS-GEO-VALOR-A     TO  WS-RQ-VALOR
228900     PERFORM 710-CALC-RAIZ-QUADRADA
229000     MOVE WS-RQ-RESULTADO    TO  WS-GEO-RAIZ-A
229100
229200     MOVE WS-GEO-VALOR-1MA   TO  WS-RQ-VALOR
229300     PERFORM 710-CALC-RAIZ-QUADRADA
229400     MOVE WS-RQ-RESULTADO    TO  WS-GEO-RAIZ-1MA
229500
229600*        PASSO 6 - C = 2 * ARCO-SENO(RAIZ(A)) - AQUI CALCULADO
229700*        COMO 2 * ARCO-TANGENTE(RAIZ(A)/RAIZ(1-A)), QUE DA
229800*        NO MESMO E EVITA IMPLEMENTAR ARCO-SENO NA MARRA
229900     PERFORM 730-CALC-ARCO-SENO
230000
230100*        PASSO 7 - DISTANCIA = RAIO DA TERRA * C (C JA VEM
230200*        MULTIPLICADO POR 2 DE DENTRO DE 730-CALC-ARCO-SENO)
230300     COMPUTE WS-GEO-DIST-KM ROUNDED =
230400         WS-RAIO-TERRA-KM * 2 * WS-GEO-ANGULO-C
230500     .
230600*--------------------------------------------------------------*
230700*    RAIZ QUADRADA POR NEWTON-RAPHSON (12 ITERACOES FIXAS)
230800*    ESTIMATIVA INICIAL = (VALOR/2)+1 (CHUTE GROSSEIRO QUE
230900*    SEMPRE CONVERGE PRA FAIXA 0-1 DESTE PROGRAMA) - CADA
231000*    VOLTA EM 715-ITERAR-RAIZ DOBRA A QUANTIDADE DE CASAS
231100*    CORRETAS, ENTAO 12 VOLTAS SOBRAM DE LONGE PARA A
231200*    PRECISAO DE WS-RQ-RESULTADO (7 CASAS DECIMAIS)
231300*--------------------------------------------------------------*
231400 710-CALC-RAIZ-QUADRADA.
231500
231600     IF WS-RQ-VALOR = 0
231700        MOVE 0  TO  WS-RQ-RESULTADO
231800     ELSE
231900        COMPUTE WS-RQ-ESTIMATIVA = (WS-RQ-VALOR / 2) + 1
232000        MOVE 1  TO  WS-RQ-CONTADOR
232100        PERFORM 715-ITERAR-RAIZ
232200            UNTIL WS-RQ-CONTADOR > 12
232300        MOVE WS-RQ-ESTIMATIVA  TO  WS-RQ-RESULTADO
232400     END-IF
232500     .
232600
232700 715-ITERAR-RAIZ.
232800*        FORMULA CLASSICA DE NEWTON PARA RAIZ QUADRADA:
232900*        PROXIMA-ESTIMATIVA = (ESTIMATIVA + VALOR/ESTIMATIVA)/2
233000     COMPUTE WS-RQ-ESTIMATIVA ROUNDED =
233100         (WS-RQ-ESTIMATIVA + (WS-RQ-VALOR / WS-RQ-ESTIMATIVA))
233200         / 2
233300     ADD 1  TO  WS-RQ-CONTADOR
233400     .
233500*--------------------------------------------------------------*
233600*    SENO E COSSENO POR SERIE DE TAYLOR (9 TERMOS, RECORRENCIA)
233700*    SEN(X) = X - X3/3! + X5/5! - X7/7! ...
233800*    COS(X) = 1 - X2/2! + X4/4! - X6/6! ...
233900*    EM VEZ DE CALCULAR POTENCIA E FATORIAL DO ZERO A CADA
234000*    TERMO, CADA TERMO NOVO SAI DO TERMO ANTERIOR MULTIPLICADO
234100*    POR -X2 E DIVIDIDO PELOS DOIS PROXIMOS NUMEROS DO
234200*    FATORIAL - ISSO E FEITO NO 725-ACUMULAR-TERMO-TRIG
234300*--------------------------------------------------------------*
234400 720-CALC-SENO-COSSENO.
234500
234600     COMPUTE WS-TRIG-X2 = WS-TRIG-ANGULO * WS-TRIG-ANGULO
234700     MOVE WS-TRIG-ANGULO  TO  WS-TRIG-TERMO-SEN
234800     MOVE WS-TRIG-ANGULO  TO  WS-TRIG-SENO
234900     MOVE 1               TO  WS-TRIG-TERMO-COS
235000     MOVE 1               TO  WS-TRIG-COSSENO
235100     MOVE 0               TO  WS-TRIG-K
235200
235300     PERFORM 725-ACUMULAR-TERMO-TRIG
235400         UNTIL WS-TRIG-K > 8
235500     .
235600
235700 725-ACUMULAR-TERMO-TRIG.
235800*        UM TERMO DA SERIE DE SENO E UM DA SERIE DE COSSENO
235900*        SAO ACUMULADOS JUNTOS A CADA VOLTA, POR ISSO 9 VOLTAS
236000*        (WS-TRIG-K DE 0 A 8) BASTAM PRAS DUAS SERIES - O
236100*        DENOMINADOR (2K+2)*(2K+3) E (2K+1)*(2K+2) SAO OS DOIS
236200*        PROXIMOS FATORES DO FATORIAL, NA ORDEM CERTA PRA CADA
236300*        SERIE (SENO COMECA NO EXPOENTE 1, COSSENO NO EXPOENTE 0)
236400
236500     COMPUTE WS-TRIG-TERMO-SEN =
236600         -1 * WS-TRIG-TERMO-SEN * WS-TRIG-X2
236700         / ((2 * WS-TRIG-K + 2) * (2 * WS-TRIG-K + 3))
236800     ADD WS-TRIG-TERMO-SEN  TO  WS-TRIG-SENO
236900
237000     COMPUTE WS-TRIG-TERMO-COS =
237100         -1 * WS-TRIG-TERMO-COS * WS-TRIG-X2
237200         / ((2 * WS-TRIG-K + 1) * (2 * WS-TRIG-K + 2))
237300     ADD WS-TRIG-TERMO-COS  TO  WS-TRIG-COSSENO
237400
237500     ADD 1  TO  WS-TRIG-K
237600     .
237700*--------------------------------------------------------------*
237800*    ARCO-SENO DE RAIZ(A) VIA ARCO-TANGENTE POR REDUCAO DO
237900*    ARCO (8 REDUCOES) SEGUIDA DE SERIE DE TAYLOR CURTA
238000*    A IDENTIDADE USADA E: ARCO-SENO(RAIZ(A)) =
238100*    ARCO-TANGENTE(RAIZ(A)/RAIZ(1-A)) - O ARGUMENTO Z DESSE
238200*    ARCO-TANGENTE PODE SER GRANDE DEMAIS PRA SERIE DE TAYLOR
238300*    CURTA CONVERGIR DIRETO, ENTAO 735-REDUZIR-ARCO-TANGENTE
238400*    VAI PELA METADE DO ARGUMENTO 8 VEZES (TAN(X/2) VIA A
238500*    IDENTIDADE DO ARCO-METADE) ANTES DE APLICAR A SERIE, E O
238600*    RESULTADO FINAL E MULTIPLICADO DE VOLTA POR 256 (= 2**8)
238700*--------------------------------------------------------------*
238800 730-CALC-ARCO-SENO.
238900 
239000     IF WS-GEO-RAIZ-1MA = 0
239100        COMPUTE WS-GEO-ANGULO-C = WS-PI / 2
239200     ELSE
239300        COMPUTE WS-AT-Z = WS-GEO-RAIZ-A / WS-GEO-RAIZ-1MA
239400        MOVE 1  TO  WS-AT-CONTADOR
239500
239600        PERFORM 735-REDUZIR-ARCO-TANGENTE
239700            UNTIL WS-AT-CONTADOR > 8
239800
239900*           SERIE CURTA DE ARCO-TANGENTE (SO 2 TERMOS) - SO
240000*           E PRECISA POUCO TERMO PORQUE WS-AT-Z JA CHEGOU
240100*           AQUI BEM PEQUENO DEPOIS DAS 8 REDUCOES DE ARCO
240200        COMPUTE WS-GEO-ANGULO-C =
240300            (WS-AT-Z - ((WS-AT-Z * WS-AT-Z * WS-AT-Z) / 3))
240400            * 256
240500     END-IF
240600     .
240700
240800 735-REDUZIR-ARCO-TANGENTE.
240900*        IDENTIDADE DO ARCO-METADE PARA TANGENTE:
241000*        TAN(X/2) = Z / (1 + RAIZ(Z*Z + 1)) - CADA PASSADA POR
241100*        AQUI SUBSTITUI Z POR TAN(ARCO-DE-Z / 2), OU SEJA, PELA
241200*        8A VOLTA O ARGUMENTO ORIGINAL FOI DIVIDIDO POR 2**8
241300
241400     COMPUTE WS-AT-Z2 = (WS-AT-Z * WS-AT-Z) + 1
241500     MOVE WS-AT-Z2  TO  WS-RQ-VALOR
241600     PERFORM 710-CALC-RAIZ-QUADRADA
241700     COMPUTE WS-AT-DENOM = 1 + WS-RQ-RESULTADO
241800     COMPUTE WS-AT-Z = WS-AT-Z / WS-AT-DENOM
241900
242000     ADD 1  TO  WS-AT-CONTADOR
242100     .
242200*--------------------------------------------------------------*
242300*    CONVERTER UMA DATA AAAAMMDD EM DIA-SERIAL (BASE 360/30)
242400*    USADO PARA COMPARAR DATAS DE EVENTO COM AS JANELAS
242500*    DE OBSERVACAO - NAO E UM CALENDARIO EXATO, MAS BASTA
242600*    PARA A COMPARACAO DE CORTE ENTRE DATAS DO MESMO TIPO
242700*--------------------------------------------------------------*
242800 900-CALC-DIAS-SERIAIS.
242900
243000*    WS-DATA-WORK-R (REDEFINES DE WS-DATA-WORK) JA DEVE ESTAR
243100*    PREENCHIDA PELO CHAMADOR COM O ANO/MES/DIA DA DATA AAAAMMDD
243200*    QUE SE QUER CONVERTER - AQUI SO MONTA O NUMERO DE DIA-
243300*    -SERIAL, ANO CONTANDO 360 DIAS E MES CONTANDO 30 (NAO E
243400*    CALENDARIO REAL, MAS COMO SO SERVE PRA COMPARAR JANELA DE
243500*    OBSERVACAO CONTRA JANELA DE OBSERVACAO, O ERRO SE CANCELA)
243600     COMPUTE WS-DIAS-SERIAIS =
243700         (WS-DW-ANO * 360) + (WS-DW-MES * 30) + WS-DW-DIA
243800     .
243900*--------------------------------------------------------------*
244000*    ROTINA DE ERRO
244100*    NOTA PARA O OPERADOR: A MENSAGEM E O FILE-STATUS EXIBIDOS
244200*    ABAIXO INDICAM QUAL ARQUIVO/OPERACAO FALHOU (VER TABELA DE
244300*    FILE-STATUS NO MANUAL DO COMPILADOR) - CONFERIR ALOCACAO DO
244400*    DATASET NA JCL ANTES DE ACIONAR O CPD
244500*--------------------------------------------------------------*
244600 999-ERRO.
244700
244800*    DESTINO COMUM DE TODO GO TO DE ERRO DO PROGRAMA - WS-MSG E
244900*    WS-FS-MSG JA VEM PREENCHIDOS PELO PARAGRAFO QUE DETECTOU O
245000*    PROBLEMA (TEXTO DA MENSAGEM + FILE-STATUS DA OPERACAO QUE
245100*    FALHOU), AQUI SO EXIBE E ENCERRA O JOB COM ABEND CONTROLADO
245200     DISPLAY ' *----------------------------------------*'
245300     DISPLAY ' *           PROGRAMA CANCELADO            *'
245400     DISPLAY ' *----------------------------------------*'
245500     DISPLAY ' * MENSAGEM    = ' WS-MSG
245600     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
245700     DISPLAY ' *----------------------------------------*'
245800     DISPLAY ' *       TERMINO ANORMAL DO CGPRG012       *'
245900     DISPLAY ' *----------------------------------------*'
246000     STOP RUN
246100     .
246200*---------------> FIM DO PROGRAMA CGPRG012 <-------------------*
